000100*===============================================================*         
000200* PROGRAM NAME:    AGEIMPRT                                               
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/18/22 R.FOURNIER     MORTCOMP-14 ORIGINAL BUILD - LOADS THE          
000900*                         2017 AND 2020 INSEE AGE-PYRAMID EXTRACTS        
001000*                         INTO THE AGES STORE.                            
001100* 11/19/99 T.MBEKI        Y2K-0442 CONFIRMED 4-DIGIT YEAR ZONES           
001200*                         ON THE PYRAMID RECORD.                          
001300* 06/02/06 L.OYELARAN     MORTCOMP-34 DROPPED THE YEAR-MATCH AND          
001400*                         NUMERIC-EDIT CHECKS ON PYRAMID ROWS - THE       
001500*                         STATS OFFICE EXTRACT IS PRE-VALIDATED NOW.      
001510* 02/14/11 M.TREVINO      MORTCOMP-51 ADDED A COMBINED ROWS-STORED        
001520*                         COUNTER TO THE RUN-END DISPLAY.                 
001600*---------------------------------------------------------------*         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.  AGEIMPRT.                                                   
001900 AUTHOR.  R. FOURNIER.                                                    
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002100 DATE-WRITTEN.  03/18/1992.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.  NON-CONFIDENTIAL.                                             
002400*===============================================================*         
002500 ENVIRONMENT DIVISION.                                                    
002600*---------------------------------------------------------------*         
002700 CONFIGURATION SECTION.                                                   
002800*---------------------------------------------------------------*         
002900 SOURCE-COMPUTER. IBM-3081.                                               
003000*---------------------------------------------------------------*         
003100 OBJECT-COMPUTER. IBM-3081.                                               
003200*---------------------------------------------------------------*         
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     CLASS DIGIT-CLASS IS '0' THRU '9'                                    
003600     UPSI-0 IS AGEIMPRT-RERUN-SWITCH.                                     
003700*---------------------------------------------------------------*         
003800 INPUT-OUTPUT SECTION.                                                    
003900*---------------------------------------------------------------*         
004000 FILE-CONTROL.                                                            
004100     SELECT PYRAMID-FILE-17 ASSIGN TO PYR17                               
004200       ORGANIZATION IS SEQUENTIAL                                         
004300       FILE STATUS PYRAMID-FILE-17-STATUS.                                
004400*                                                                         
004500     SELECT PYRAMID-FILE-20 ASSIGN TO PYR20                               
004600       ORGANIZATION IS SEQUENTIAL                                         
004700       FILE STATUS PYRAMID-FILE-20-STATUS.                                
004800*                                                                         
004900     SELECT AGES-STORE ASSIGN TO AGESTORE                                 
005000       ORGANIZATION IS SEQUENTIAL                                         
005100       FILE STATUS AGES-STORE-STATUS.                                     
005200*===============================================================*         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*---------------------------------------------------------------*         
005600 FD  PYRAMID-FILE-17.                                                     
005700* FLAT RECORD - SEE WS-PYRAMID-ROW BELOW FOR THE MAPPED FIELDS.           
005800 01  PYR17-INPUT-RECORD             PIC X(26).                            
005900*---------------------------------------------------------------*         
006000 FD  PYRAMID-FILE-20.                                                     
006100* FLAT RECORD - SEE WS-PYRAMID-ROW BELOW FOR THE MAPPED FIELDS.           
006200 01  PYR20-INPUT-RECORD             PIC X(26).                            
006300*---------------------------------------------------------------*         
006400 FD  AGES-STORE.                                                          
006500 01  AGES-STORE-RECORD              PIC X(26).                            
006600*===============================================================*         
006700 WORKING-STORAGE SECTION.                                                 
006750*---------------------------------------------------------------*         
006760 77  WS-TOTAL-ROWS-STORED           PIC S9(07) COMP VALUE 0.              
006800*---------------------------------------------------------------*         
006900 01  WS-PYRAMID-ROW.                                                      
007000     COPY AGEPYR.                                                         
007100 01  WS-PYRAMID-ROW-ALT REDEFINES WS-PYRAMID-ROW                          
007200                                    PIC X(26).                            
007300*---------------------------------------------------------------*         
007400 01  WS-SWITCHES-MISC-FIELDS.                                             
007500     05  PYRAMID-FILE-17-STATUS     PIC X(02).                            
007600         88  PYRAMID-FILE-17-OK            VALUE '00'.                    
007700         88  PYRAMID-FILE-17-EOF           VALUE '10'.                    
007800     05  PYRAMID-FILE-20-STATUS     PIC X(02).                            
007900         88  PYRAMID-FILE-20-OK            VALUE '00'.                    
008000         88  PYRAMID-FILE-20-EOF           VALUE '10'.                    
008100     05  AGES-STORE-STATUS          PIC X(02).                            
008200         88  AGES-STORE-OK                 VALUE '00'.                    
008450     05  FILLER                     PIC X(03).                            
008460 01  WS-SWITCHES-MISC-FIELDS-R REDEFINES WS-SWITCHES-MISC-FIELDS          
008470                                    PIC X(09).                            
008500*---------------------------------------------------------------*         
008600 01  WS-ACCUMULATION-FIELDS.                                              
008700     05  WS-ROWS-READ-17            PIC S9(07) COMP VALUE 0.              
008800     05  WS-ROWS-WRITTEN-17         PIC S9(07) COMP VALUE 0.              
009000     05  WS-ROWS-READ-20            PIC S9(07) COMP VALUE 0.              
009100     05  WS-ROWS-WRITTEN-20         PIC S9(07) COMP VALUE 0.              
009250     05  FILLER                     PIC X(02).                            
009300*---------------------------------------------------------------*         
009400 01  WS-YEAR-CHECK-FIELDS.                                                
009500     05  WS-EXPECTED-YEAR           PIC 9(04) COMP.                       
009600     05  WS-EXPECTED-YEAR-R REDEFINES WS-EXPECTED-YEAR                    
009700                                    PIC X(04).                            
010250     05  FILLER                     PIC X(02).                            
010300*===============================================================*         
010400 PROCEDURE DIVISION.                                                      
010500*---------------------------------------------------------------*         
010600 0000-MAIN-PROCESSING.                                                    
010700*---------------------------------------------------------------*         
010800     DISPLAY 'AGEIMPRT - AGE-PYRAMID IMPORT STARTED'.                     
010900     PERFORM 1000-OPEN-FILES.                                             
011000     MOVE 2017 TO WS-EXPECTED-YEAR.                                       
011100     PERFORM 2000-READ-PYRAMID-FILE-17.                                   
011200     PERFORM 2100-PROCESS-PYRAMID-FILE-17                                 
011300         UNTIL PYRAMID-FILE-17-EOF.                                       
011400     DISPLAY 'FILE ' WS-EXPECTED-YEAR-R ' - ROWS READ   : '               
011450         WS-ROWS-READ-17.                                                 
011500     DISPLAY 'FILE ' WS-EXPECTED-YEAR-R ' - ROWS WRITTEN: '               
011550         WS-ROWS-WRITTEN-17.                                              
011700     MOVE 2020 TO WS-EXPECTED-YEAR.                                       
011800     PERFORM 5000-READ-PYRAMID-FILE-20.                                   
011900     PERFORM 5100-PROCESS-PYRAMID-FILE-20                                 
012000         UNTIL PYRAMID-FILE-20-EOF.                                       
012100     DISPLAY 'FILE ' WS-EXPECTED-YEAR-R ' - ROWS READ   : '               
012150         WS-ROWS-READ-20.                                                 
012200     DISPLAY 'FILE ' WS-EXPECTED-YEAR-R ' - ROWS WRITTEN: '               
012250         WS-ROWS-WRITTEN-20.                                              
012300     ADD WS-ROWS-WRITTEN-17 WS-ROWS-WRITTEN-20                            
012320         GIVING WS-TOTAL-ROWS-STORED.                                     
012340     DISPLAY 'AGES STORE - TOTAL ROWS STORED: '                           
012360         WS-TOTAL-ROWS-STORED.                                            
012400     PERFORM 9000-CLOSE-FILES.                                            
012500     GOBACK.                                                              
012600*---------------------------------------------------------------*         
012700 1000-OPEN-FILES.                                                         
012800*---------------------------------------------------------------*         
012900     OPEN INPUT  PYRAMID-FILE-17                                          
013000                 PYRAMID-FILE-20                                          
013100          OUTPUT AGES-STORE.                                              
013200     IF NOT PYRAMID-FILE-17-OK                                            
013300         DISPLAY 'PYRAMID FILE 17 OPEN STATUS: '                          
013400             PYRAMID-FILE-17-STATUS                                       
013500     END-IF.                                                              
013600     IF NOT PYRAMID-FILE-20-OK                                            
013700         DISPLAY 'PYRAMID FILE 20 OPEN STATUS: '                          
013800             PYRAMID-FILE-20-STATUS                                       
013900     END-IF.                                                              
014000*---------------------------------------------------------------*         
014100 2000-READ-PYRAMID-FILE-17.                                               
014200*---------------------------------------------------------------*         
014300     READ PYRAMID-FILE-17                                                 
014400         AT END                                                           
014500             SET PYRAMID-FILE-17-EOF TO TRUE                              
014600         NOT AT END                                                       
014700             MOVE PYR17-INPUT-RECORD TO WS-PYRAMID-ROW                    
014800             ADD 1 TO WS-ROWS-READ-17                                     
014900     END-READ.                                                            
015000*---------------------------------------------------------------*         
015100 2100-PROCESS-PYRAMID-FILE-17.                                            
015200*---------------------------------------------------------------*         
015300     WRITE AGES-STORE-RECORD FROM WS-PYRAMID-ROW.                         
015400     ADD 1 TO WS-ROWS-WRITTEN-17.                                         
016000     PERFORM 2000-READ-PYRAMID-FILE-17.                                   
017800*---------------------------------------------------------------*         
017900 5000-READ-PYRAMID-FILE-20.                                               
018000*---------------------------------------------------------------*         
018100     READ PYRAMID-FILE-20                                                 
018200         AT END                                                           
018300             SET PYRAMID-FILE-20-EOF TO TRUE                              
018400         NOT AT END                                                       
018500             MOVE PYR20-INPUT-RECORD TO WS-PYRAMID-ROW                    
018600             ADD 1 TO WS-ROWS-READ-20                                     
018700     END-READ.                                                            
018800*---------------------------------------------------------------*         
018900 5100-PROCESS-PYRAMID-FILE-20.                                            
019000*---------------------------------------------------------------*         
019100     WRITE AGES-STORE-RECORD FROM WS-PYRAMID-ROW.                         
019200     ADD 1 TO WS-ROWS-WRITTEN-20.                                         
019800     PERFORM 5000-READ-PYRAMID-FILE-20.                                   
019900*---------------------------------------------------------------*         
020000 9000-CLOSE-FILES.                                                        
020100*---------------------------------------------------------------*         
020200     CLOSE PYRAMID-FILE-17                                                
020300           PYRAMID-FILE-20                                                
020400           AGES-STORE.                                                    

000100*===============================================================*         
000200* PROGRAM NAME:    DTHDATE                                                
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/06/22 R.FOURNIER     MORTCOMP-19 ORIGINAL BUILD - DECES PAR          
000900*                         DATE REPORT, FLU WINDOW SIDE BY SIDE            
001000*                         WITH THE COVID WINDOW.                          
001100* 11/19/99 T.MBEKI        Y2K-0442 DATE FIELDS ARE ALL ISO                
001200*                         YYYY-MM-DD TEXT, 4-DIGIT YEARS.                 
001300* 09/02/08 L.OYELARAN     MORTCOMP-41 CALL WINCHECK BEFORE ANY            
001400*                         COUNTING NOW THAT WE HAVE TWO PROGRAMS          
001500*                         BUILDING WINDOW TABLES BY HAND.                 
001600*---------------------------------------------------------------*         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.  DTHDATE.                                                    
001900 AUTHOR.  R. FOURNIER.                                                    
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002100 DATE-WRITTEN.  04/06/1992.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.  NON-CONFIDENTIAL.                                             
002400*===============================================================*         
002500 ENVIRONMENT DIVISION.                                                    
002600*---------------------------------------------------------------*         
002700 CONFIGURATION SECTION.                                                   
002800*---------------------------------------------------------------*         
002900 SOURCE-COMPUTER. IBM-3081.                                               
003000*---------------------------------------------------------------*         
003100 OBJECT-COMPUTER. IBM-3081.                                               
003200*---------------------------------------------------------------*         
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
003600*---------------------------------------------------------------*         
003700 INPUT-OUTPUT SECTION.                                                    
003800*---------------------------------------------------------------*         
003900 FILE-CONTROL.                                                            
004000     SELECT DEATHS-STORE ASSIGN TO DTHSTORE                               
004100       ORGANIZATION IS SEQUENTIAL                                         
004200       FILE STATUS DEATHS-STORE-STATUS.                                   
004300*                                                                         
004400     SELECT PRINT-FILE ASSIGN TO RPTDATE.                                 
004500*===============================================================*         
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800*---------------------------------------------------------------*         
004900 FD  DEATHS-STORE                                                         
005000     DATA RECORD IS DTH-STORED-RECORD.                                    
005100     COPY DTHSTORE.                                                       
005200*---------------------------------------------------------------*         
005300 FD  PRINT-FILE                                                           
005400         RECORDING MODE IS F.                                             
005500 01  PRINT-RECORD.                                                        
005600     05  PRINT-LINE                 PIC X(80).                            
005700*===============================================================*         
005800 WORKING-STORAGE SECTION.                                                 
005900*---------------------------------------------------------------*         
006000 01  REPORT-LINES.                                                        
006100*---------------------------------------------------------------*         
006200     05  NEXT-REPORT-LINE           PIC X(80).                            
006300     05  NEXT-REPORT-LINE-R REDEFINES NEXT-REPORT-LINE.                   
006400         10  NRL-LEFT-HALF          PIC X(40).                            
006500         10  NRL-RIGHT-HALF         PIC X(40).                            
006600*---------------------------------------------------------------*         
006700     05  DETAIL-LINE-1.                                                   
006800         10  DL1-FLU-DATE           PIC X(10).                            
006900         10  FILLER                 PIC X(03) VALUE SPACE.                
007000         10  DL1-FLU-COUNT          PIC ZZZ,ZZ9.                          
007100         10  FILLER                 PIC X(07) VALUE SPACE.                
007200         10  DL1-COVID-DATE         PIC X(10).                            
007300         10  FILLER                 PIC X(03) VALUE SPACE.                
007400         10  DL1-COVID-COUNT        PIC ZZZ,ZZ9.                          
007500*---------------------------------------------------------------*         
007600     05  TOTAL-LINE-1.                                                    
007700         10  FILLER                 PIC X(13)                             
007800                                    VALUE 'WINDOW TOTALS'.                
007900         10  FILLER                 PIC X(10) VALUE SPACE.                
008000         10  TL1-FLU-TOTAL          PIC ZZZ,ZZ9.                          
008100         10  FILLER                 PIC X(17) VALUE SPACE.                
008200         10  TL1-COVID-TOTAL        PIC ZZZ,ZZ9.                          
008300*---------------------------------------------------------------*         
008400     05  HEADING-LINE-1.                                                  
008500         10  FILLER                 PIC X(30)                             
008600                                    VALUE '  DECES PAR DATE  '.           
008700         10  FILLER                 PIC X(13) VALUE 'PAGE:'.              
008800         10  HL1-PAGE-NUM           PIC ZZZZ9.                            
008900         10  FILLER                 PIC X(32) VALUE SPACE.                
009000*---------------------------------------------------------------*         
009100     05  HEADING-LINE-2.                                                  
009200         10  FILLER                 PIC X(40)                             
009300             VALUE 'GRIPPE 2016/2017'.                                    
009400         10  FILLER                 PIC X(40)                             
009500             VALUE 'COVID19 2019/2020'.                                   
009600*---------------------------------------------------------------*         
009700     05  HEADING-LINE-3.                                                  
009800         10  FILLER                 PIC X(10) VALUE '  DATE    '.         
009900         10  FILLER                 PIC X(10) VALUE '    DECES '.         
010000         10  FILLER                 PIC X(10) VALUE SPACE.                
010100         10  FILLER                 PIC X(10) VALUE '  DATE    '.         
010200         10  FILLER                 PIC X(10) VALUE '    DECES '.         
010300         10  FILLER                 PIC X(20) VALUE SPACE.                
010400*---------------------------------------------------------------*         
010500     05  HEADING-LINE-4.                                                  
010600         10  FILLER                 PIC X(10) VALUE '  ----    '.         
010700         10  FILLER                 PIC X(10) VALUE '    ----- '.         
010800         10  FILLER                 PIC X(10) VALUE SPACE.                
010900         10  FILLER                 PIC X(10) VALUE '  ----    '.         
011000         10  FILLER                 PIC X(10) VALUE '    ----- '.         
011100         10  FILLER                 PIC X(20) VALUE SPACE.                
011200     COPY PRINTCTL.                                                       
011300*---------------------------------------------------------------*         
011400 01  WS-EPIDEMIC-WINDOWS.                                                 
011500     COPY EPIWIN.                                                         
011600*---------------------------------------------------------------*         
011700 01  WS-SWITCHES-MISC-FIELDS.                                             
011800     05  DEATHS-STORE-STATUS        PIC X(02).                            
011900         88  DEATHS-STORE-OK               VALUE '00'.                    
012000         88  DEATHS-STORE-EOF              VALUE '10'.                    
012100     05  WS-WINCHECK-SWITCH         PIC X(01).                            
012200         88  WS-WINCHECK-OK                 VALUE 'Y'.                    
012250     05  FILLER                     PIC X(02).                            
012300*---------------------------------------------------------------*         
012400 01  WS-SUBSCRIPT-FIELDS.                                                 
012500     05  WS-DAY-SUB                 PIC S9(03) COMP.                      
012550     05  FILLER                     PIC X(02).                            
012600*---------------------------------------------------------------*         
012700 01  WS-WINDOW-DATE-TABLE.                                                
012800     05  WS-WIN-DAY-ROW OCCURS 2 TIMES                                    
012900                         INDEXED BY WS-WIN-IDX.                           
013000         10  WS-WD-ENTRY OCCURS 32 TIMES                                  
013100                         INDEXED BY WS-WD-IDX.                            
013200             15  WS-WD-DATE         PIC X(10).                            
013300             15  WS-WD-DATE-R REDEFINES WS-WD-DATE.                       
013400                 20  WS-WD-YEAR     PIC 9(04).                            
013500                 20  FILLER         PIC X(01).                            
013600                 20  WS-WD-MONTH    PIC 9(02).                            
013700                 20  FILLER         PIC X(01).                            
013800                 20  WS-WD-DAY      PIC 9(02).                            
013900             15  WS-WD-COUNT        PIC S9(09) COMP.                      
013950             15  FILLER             PIC X(02).                            
014000*---------------------------------------------------------------*         
014100 01  WS-CALENDAR-BUMP-FIELDS.                                             
014200     05  WS-CUR-YEAR                PIC 9(04) COMP.                       
014300     05  WS-CUR-MONTH               PIC 9(02) COMP.                       
014400     05  WS-CUR-DAY                 PIC 9(02) COMP.                       
014500     05  WS-DIM-LEAP-SW             PIC X(01).                            
014600         88  WS-DIM-IS-LEAP                  VALUE 'Y'.                   
014700     05  WS-DIM-DIV-RESULT          PIC 9(04) COMP.                       
014800     05  WS-DIM-DIV-REMAINDER       PIC 9(04) COMP.                       
014900     05  WS-DAYS-IN-THIS-MONTH      PIC 9(02) COMP.                       
014950     05  FILLER                     PIC X(02).                            
015000*---------------------------------------------------------------*         
015100 01  WS-DAYS-IN-MONTH-DATA.                                               
015200     05  WS-DIM-01                 PIC 9(02) VALUE 31.                    
015300     05  WS-DIM-02                 PIC 9(02) VALUE 28.                    
015400     05  WS-DIM-03                 PIC 9(02) VALUE 31.                    
015500     05  WS-DIM-04                 PIC 9(02) VALUE 30.                    
015600     05  WS-DIM-05                 PIC 9(02) VALUE 31.                    
015700     05  WS-DIM-06                 PIC 9(02) VALUE 30.                    
015800     05  WS-DIM-07                 PIC 9(02) VALUE 31.                    
015900     05  WS-DIM-08                 PIC 9(02) VALUE 31.                    
016000     05  WS-DIM-09                 PIC 9(02) VALUE 30.                    
016100     05  WS-DIM-10                 PIC 9(02) VALUE 31.                    
016200     05  WS-DIM-11                 PIC 9(02) VALUE 30.                    
016300     05  WS-DIM-12                 PIC 9(02) VALUE 31.                    
016350     05  FILLER                    PIC X(02).                             
016400 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-DATA.              
016500     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).                          
016520     05  FILLER                    PIC X(02).                             
016600*---------------------------------------------------------------*         
016700 01  WS-TOTAL-FIELDS.                                                     
016800     05  WS-FLU-TOTAL               PIC S9(09) COMP VALUE 0.              
016900     05  WS-COVID-TOTAL             PIC S9(09) COMP VALUE 0.              
016950     05  FILLER                     PIC X(02).                            
017000*===============================================================*         
017300 PROCEDURE DIVISION.                                                      
017400*---------------------------------------------------------------*         
017500 0000-MAIN-PROCESSING.                                                    
017600*---------------------------------------------------------------*         
017700     DISPLAY 'DTHDATE - DECES PAR DATE ANALYSIS STARTED'.                 
017800     PERFORM 1000-OPEN-FILES.                                             
017900     PERFORM 1100-CHECK-WINDOW-DURATIONS.                                 
018000     PERFORM 2000-BUILD-WINDOW-DATE-TABLES.                               
018100     PERFORM 3000-READ-DEATHS-STORE.                                      
018200     PERFORM 3100-PROCESS-DEATHS-STORE-RECORD                             
018300         UNTIL DEATHS-STORE-EOF.                                          
018400     PERFORM 4000-PRINT-DECES-PAR-DATE.                                   
018500     PERFORM 9800-CLOSE-FILES.                                            
018600     GOBACK.                                                              
018700*---------------------------------------------------------------*         
018800 1000-OPEN-FILES.                                                         
018900*---------------------------------------------------------------*         
019000     OPEN INPUT  DEATHS-STORE                                             
019100          OUTPUT PRINT-FILE.                                              
019200     IF NOT DEATHS-STORE-OK                                               
019300         DISPLAY 'DEATHS STORE OPEN STATUS: ' DEATHS-STORE-STATUS         
019400     END-IF.                                                              
019500*---------------------------------------------------------------*         
019600 1100-CHECK-WINDOW-DURATIONS.                                             
019700*---------------------------------------------------------------*         
019800     CALL 'WINCHECK' USING EPI-WINDOW-DATA, WS-WINCHECK-SWITCH            
019900     END-CALL.                                                            
020000     IF NOT WS-WINCHECK-OK                                                
020100         PERFORM 9900-ABORT-WINDOW-MISMATCH                               
020200     END-IF.                                                              
020300*---------------------------------------------------------------*         
020400 2000-BUILD-WINDOW-DATE-TABLES.                                           
020500*---------------------------------------------------------------*         
020600     PERFORM 2100-BUILD-ONE-WINDOW-TABLE                                  
020700         VARYING WS-WIN-IDX FROM 1 BY 1                                   
020800         UNTIL WS-WIN-IDX > 2.                                            
020900*---------------------------------------------------------------*         
021000 2100-BUILD-ONE-WINDOW-TABLE.                                             
021100*---------------------------------------------------------------*         
021200     MOVE EPI-WIN-START-DATE (WS-WIN-IDX)                                 
021300         TO WS-WD-DATE (WS-WIN-IDX, 1).                                   
021400     PERFORM 2200-ADD-ONE-CALENDAR-DAY                                    
021500         VARYING WS-DAY-SUB FROM 2 BY 1                                   
021600         UNTIL WS-DAY-SUB > 32.                                           
021700*---------------------------------------------------------------*         
021800 2200-ADD-ONE-CALENDAR-DAY.                                               
021900*---------------------------------------------------------------*         
022000     MOVE WS-WD-YEAR (WS-WIN-IDX, WS-DAY-SUB - 1)                         
022100         TO WS-CUR-YEAR.                                                  
022200     MOVE WS-WD-MONTH (WS-WIN-IDX, WS-DAY-SUB - 1)                        
022300         TO WS-CUR-MONTH.                                                 
022400     MOVE WS-WD-DAY (WS-WIN-IDX, WS-DAY-SUB - 1)                          
022500         TO WS-CUR-DAY.                                                   
022600     PERFORM 2250-CHECK-LEAP-YEAR.                                        
022700     MOVE WS-DIM-ENTRY (WS-CUR-MONTH) TO WS-DAYS-IN-THIS-MONTH.           
022800     IF WS-CUR-MONTH = 2 AND WS-DIM-IS-LEAP                               
022900         MOVE 29 TO WS-DAYS-IN-THIS-MONTH                                 
023000     END-IF.                                                              
023100     ADD 1 TO WS-CUR-DAY.                                                 
023200     IF WS-CUR-DAY > WS-DAYS-IN-THIS-MONTH                                
023300         MOVE 1 TO WS-CUR-DAY                                             
023400         ADD 1 TO WS-CUR-MONTH                                            
023500         IF WS-CUR-MONTH > 12                                             
023600             MOVE 1 TO WS-CUR-MONTH                                       
023700             ADD 1 TO WS-CUR-YEAR                                         
023800         END-IF                                                           
023900     END-IF.                                                              
024000     MOVE WS-CUR-YEAR  TO WS-WD-YEAR (WS-WIN-IDX, WS-DAY-SUB).            
024100     MOVE WS-CUR-MONTH TO WS-WD-MONTH (WS-WIN-IDX, WS-DAY-SUB).           
024200     MOVE WS-CUR-DAY   TO WS-WD-DAY (WS-WIN-IDX, WS-DAY-SUB).             
024300     MOVE ZERO TO WS-WD-COUNT (WS-WIN-IDX, WS-DAY-SUB).                   
024400*---------------------------------------------------------------*         
024500 2250-CHECK-LEAP-YEAR.                                                    
024600*---------------------------------------------------------------*         
024700     MOVE 'N' TO WS-DIM-LEAP-SW.                                          
024800     DIVIDE WS-CUR-YEAR BY 4 GIVING WS-DIM-DIV-RESULT                     
024900         REMAINDER WS-DIM-DIV-REMAINDER.                                  
025000     IF WS-DIM-DIV-REMAINDER = 0                                          
025100         MOVE 'Y' TO WS-DIM-LEAP-SW                                       
025200         DIVIDE WS-CUR-YEAR BY 100 GIVING WS-DIM-DIV-RESULT               
025300             REMAINDER WS-DIM-DIV-REMAINDER                               
025400         IF WS-DIM-DIV-REMAINDER = 0                                      
025500             MOVE 'N' TO WS-DIM-LEAP-SW                                   
025600             DIVIDE WS-CUR-YEAR BY 400 GIVING WS-DIM-DIV-RESULT           
025700                 REMAINDER WS-DIM-DIV-REMAINDER                           
025800             IF WS-DIM-DIV-REMAINDER = 0                                  
025900                 MOVE 'Y' TO WS-DIM-LEAP-SW                               
026000             END-IF                                                       
026100         END-IF                                                           
026200     END-IF.                                                              
026300*---------------------------------------------------------------*         
026400 3000-READ-DEATHS-STORE.                                                  
026500*---------------------------------------------------------------*         
026600     READ DEATHS-STORE                                                    
026700         AT END                                                           
026800             SET DEATHS-STORE-EOF TO TRUE                                 
026900     END-READ.                                                            
027000*---------------------------------------------------------------*         
027100 3100-PROCESS-DEATHS-STORE-RECORD.                                        
027200*---------------------------------------------------------------*         
027300     PERFORM 3200-ACCUMULATE-ONE-WINDOW                                   
027400         VARYING WS-WIN-IDX FROM 1 BY 1                                   
027500         UNTIL WS-WIN-IDX > 2.                                            
027600     PERFORM 3000-READ-DEATHS-STORE.                                      
027700*---------------------------------------------------------------*         
027800 3200-ACCUMULATE-ONE-WINDOW.                                              
027900*---------------------------------------------------------------*         
028000     IF DTH-DEATH-DATE >= EPI-WIN-START-DATE (WS-WIN-IDX)                 
028100         AND DTH-DEATH-DATE <= EPI-WIN-END-DATE (WS-WIN-IDX)              
028200         SET WS-WD-IDX TO 1                                               
028300         SEARCH WS-WD-ENTRY                                               
028400             AT END                                                       
028500                 CONTINUE                                                 
028600             WHEN WS-WD-DATE (WS-WIN-IDX WS-WD-IDX)                       
028700                      = DTH-DEATH-DATE                                    
028800                 ADD 1 TO WS-WD-COUNT (WS-WIN-IDX WS-WD-IDX)              
028900         END-SEARCH                                                       
029000     END-IF.                                                              
029100*---------------------------------------------------------------*         
029200 4000-PRINT-DECES-PAR-DATE.                                               
029300*---------------------------------------------------------------*         
029400     PERFORM 4100-PRINT-ONE-DATE-LINE                                     
029500         VARYING WS-DAY-SUB FROM 1 BY 1                                   
029600         UNTIL WS-DAY-SUB > 32.                                           
029700     MOVE WS-FLU-TOTAL   TO TL1-FLU-TOTAL.                                
029800     MOVE WS-COVID-TOTAL TO TL1-COVID-TOTAL.                              
029900     MOVE TOTAL-LINE-1   TO NEXT-REPORT-LINE.                             
030000     PERFORM 9000-PRINT-REPORT-LINE.                                      
030100*---------------------------------------------------------------*         
030200 4100-PRINT-ONE-DATE-LINE.                                                
030300*---------------------------------------------------------------*         
030400     MOVE WS-WD-DATE  (1, WS-DAY-SUB) TO DL1-FLU-DATE.                    
030500     MOVE WS-WD-COUNT (1, WS-DAY-SUB) TO DL1-FLU-COUNT.                   
030600     MOVE WS-WD-DATE  (2, WS-DAY-SUB) TO DL1-COVID-DATE.                  
030700     MOVE WS-WD-COUNT (2, WS-DAY-SUB) TO DL1-COVID-COUNT.                 
030800     ADD WS-WD-COUNT (1, WS-DAY-SUB) TO WS-FLU-TOTAL.                     
030900     ADD WS-WD-COUNT (2, WS-DAY-SUB) TO WS-COVID-TOTAL.                   
031000     MOVE DETAIL-LINE-1 TO NEXT-REPORT-LINE.                              
031100     PERFORM 9000-PRINT-REPORT-LINE.                                      
031200*---------------------------------------------------------------*         
031300 9000-PRINT-REPORT-LINE.                                                  
031400*---------------------------------------------------------------*         
031500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                             
031600         PERFORM 9100-PRINT-HEADING-LINES                                 
031700     END-IF.                                                              
031800     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.                      
031900     PERFORM 9120-WRITE-PRINT-LINE.                                       
032000*---------------------------------------------------------------*         
032100 9100-PRINT-HEADING-LINES.                                                
032200*---------------------------------------------------------------*         
032300     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.                    
032400     MOVE HEADING-LINE-1              TO PRINT-LINE.                      
032500     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
032600     MOVE HEADING-LINE-2              TO PRINT-LINE.                      
032700     PERFORM 9120-WRITE-PRINT-LINE.                                       
032800     MOVE HEADING-LINE-3              TO PRINT-LINE.                      
032900     PERFORM 9120-WRITE-PRINT-LINE.                                       
033000     MOVE HEADING-LINE-4              TO PRINT-LINE.                      
033100     PERFORM 9120-WRITE-PRINT-LINE.                                       
033200     ADD 1                            TO PAGE-COUNT.                      
033300     MOVE 4                           TO LINE-COUNT.                      
033400*---------------------------------------------------------------*         
033500 9110-WRITE-TOP-OF-PAGE.                                                  
033600*---------------------------------------------------------------*         
033700     WRITE PRINT-RECORD                                                   
033800         AFTER ADVANCING PAGE.                                            
033900     MOVE SPACE                       TO PRINT-LINE.                      
034000*---------------------------------------------------------------*         
034100 9120-WRITE-PRINT-LINE.                                                   
034200*---------------------------------------------------------------*         
034300     WRITE PRINT-RECORD                                                   
034400         AFTER ADVANCING LINE-SPACEING.                                   
034500     ADD LINE-SPACEING                TO LINE-COUNT.                      
034600     MOVE SPACE                       TO PRINT-LINE.                      
034700*---------------------------------------------------------------*         
034800 9800-CLOSE-FILES.                                                        
034900*---------------------------------------------------------------*         
035000     CLOSE DEATHS-STORE                                                   
035100           PRINT-FILE.                                                    
035200*---------------------------------------------------------------*         
035300 9900-ABORT-WINDOW-MISMATCH.                                              
035400*---------------------------------------------------------------*         
035500     DISPLAY 'DTHDATE - WINDOW DURATIONS DO NOT MATCH - ABORT'.           
035600     PERFORM 9800-CLOSE-FILES.                                            
035700     MOVE 16 TO RETURN-CODE.                                              
035800     STOP RUN.                                                            

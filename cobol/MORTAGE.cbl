000100*===============================================================*         
000200* PROGRAM NAME:    MORTAGE                                                
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/18/22 R.FOURNIER     MORTCOMP-25 ORIGINAL BUILD - TAUX DE            
000900*                         MORTALITE PAR AGE REPORT.  DEATHS IN            
001000*                         EACH WINDOW DIVIDED BY THE POPULATION OF        
001100*                         THE MATCHING REFERENCE YEAR.                    
001200* 11/19/99 T.MBEKI        Y2K-0442 N/A - NO 2-DIGIT YEAR ZONES ON         
001300*                         THIS PROGRAM'S OWN STORAGE, REVIEWED.           
001400* 04/22/22 R.FOURNIER     MORTCOMP-26 GUARD THE DIVIDE - A ZERO OR        
001500*                         MISSING POPULATION NOW YIELDS A ZERO            
001600*                         RATE INSTEAD OF AN ON SIZE ERROR ABEND.         
001700* 09/03/08 L.OYELARAN     MORTCOMP-41 CALL WINCHECK BEFORE ANY            
001800*                         COUNTING, SAME AS THE OTHER THREE               
001900*                         ANALYSIS PROGRAMS.                              
002000*---------------------------------------------------------------*         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.  MORTAGE.                                                    
002300 AUTHOR.  R. FOURNIER.                                                    
002400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002500 DATE-WRITTEN.  04/18/1992.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.  NON-CONFIDENTIAL.                                             
002800*===============================================================*         
002900 ENVIRONMENT DIVISION.                                                    
003000*---------------------------------------------------------------*         
003100 CONFIGURATION SECTION.                                                   
003200*---------------------------------------------------------------*         
003300 SOURCE-COMPUTER. IBM-3081.                                               
003400*---------------------------------------------------------------*         
003500 OBJECT-COMPUTER. IBM-3081.                                               
003600*---------------------------------------------------------------*         
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
004000*---------------------------------------------------------------*         
004100 INPUT-OUTPUT SECTION.                                                    
004200*---------------------------------------------------------------*         
004300 FILE-CONTROL.                                                            
004400     SELECT DEATHS-STORE ASSIGN TO DTHSTORE                               
004500       ORGANIZATION IS SEQUENTIAL                                         
004600       FILE STATUS DEATHS-STORE-STATUS.                                   
004700*                                                                         
004800     SELECT AGES-STORE ASSIGN TO AGESTORE                                 
004900       ORGANIZATION IS SEQUENTIAL                                         
005000       FILE STATUS AGES-STORE-STATUS.                                     
005100*                                                                         
005200     SELECT PRINT-FILE ASSIGN TO RPTMORT.                                 
005300*===============================================================*         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*---------------------------------------------------------------*         
005700 FD  DEATHS-STORE                                                         
005800     DATA RECORD IS DTH-STORED-RECORD.                                    
005900     COPY DTHSTORE.                                                       
006000*---------------------------------------------------------------*         
006100 FD  AGES-STORE.                                                          
006200 01  AGES-STORE-RECORD              PIC X(26).                            
006300*---------------------------------------------------------------*         
006400 FD  PRINT-FILE                                                           
006500         RECORDING MODE IS F.                                             
006600 01  PRINT-RECORD.                                                        
006700     05  PRINT-LINE                 PIC X(80).                            
006800*===============================================================*         
006900 WORKING-STORAGE SECTION.                                                 
007000*---------------------------------------------------------------*         
007100 01  WS-PYRAMID-ROW.                                                      
007200     COPY AGEPYR.                                                         
007300 01  WS-PYRAMID-ROW-ALT REDEFINES WS-PYRAMID-ROW                          
007400                                    PIC X(26).                            
007500*---------------------------------------------------------------*         
007600 01  REPORT-LINES.                                                        
007700*---------------------------------------------------------------*         
007800     05  NEXT-REPORT-LINE           PIC X(80).                            
007900     05  NEXT-REPORT-LINE-R REDEFINES NEXT-REPORT-LINE.                   
008000         10  NRL-LEFT-HALF          PIC X(40).                            
008100         10  NRL-RIGHT-HALF         PIC X(40).                            
008200*---------------------------------------------------------------*         
008300     05  DETAIL-LINE-1.                                                   
008400         10  DL1-AGE                PIC ZZ9.                              
008500         10  FILLER                 PIC X(05) VALUE SPACE.                
008600         10  DL1-FLU-RATE           PIC X(09).                            
008700         10  FILLER                 PIC X(10) VALUE SPACE.                
008800         10  DL1-COVID-RATE         PIC X(09).                            
008900         10  FILLER                 PIC X(38) VALUE SPACE.                
009000*---------------------------------------------------------------*         
009100     05  HEADING-LINE-1.                                                  
009200         10  FILLER                 PIC X(30)                             
009300             VALUE '  TAUX DE MORTALITE PAR AGE  '.                       
009400         10  FILLER                 PIC X(05) VALUE 'PAGE:'.              
009500         10  HL1-PAGE-NUM           PIC ZZZZ9.                            
009600         10  FILLER                 PIC X(40) VALUE SPACE.                
009700*---------------------------------------------------------------*         
009800     05  HEADING-LINE-2.                                                  
009900         10  FILLER                 PIC X(09) VALUE SPACE.                
010000         10  FILLER                 PIC X(17)                             
010100             VALUE 'GRIPPE 2016/2017 '.                                   
010200         10  FILLER                 PIC X(15) VALUE SPACE.                
010300         10  FILLER                 PIC X(17)                             
010400             VALUE 'COVID19 2019/2020'.                                   
010500*---------------------------------------------------------------*         
010600     05  HEADING-LINE-3.                                                  
010700         10  FILLER                 PIC X(03) VALUE 'AGE'.                
010800         10  FILLER                 PIC X(05) VALUE SPACE.                
010900         10  FILLER                 PIC X(09) VALUE '    TAUX '.          
011000         10  FILLER                 PIC X(10) VALUE SPACE.                
011100         10  FILLER                 PIC X(09) VALUE '    TAUX '.          
011200*---------------------------------------------------------------*         
011300     05  HEADING-LINE-4.                                                  
011400         10  FILLER                 PIC X(03) VALUE '---'.                
011500         10  FILLER                 PIC X(05) VALUE SPACE.                
011600         10  FILLER                 PIC X(09) VALUE '    ----- '.         
011700         10  FILLER                 PIC X(10) VALUE SPACE.                
011800         10  FILLER                 PIC X(09) VALUE '    ----- '.         
011900     COPY PRINTCTL.                                                       
012000*---------------------------------------------------------------*         
012100 01  WS-EPIDEMIC-WINDOWS.                                                 
012200     COPY EPIWIN.                                                         
012300*---------------------------------------------------------------*         
012400* EDITED RATE WORK AREAS - ONE PER WINDOW - BUILT FROM THE                
012500* SHOP'S SHARED RPTEDIT COPYBOOK SO A FUTURE CHANGE TO THE RATE           
012600* PICTURE IS MADE IN ONE PLACE FOR ALL FOUR REPORTS.                      
012700*---------------------------------------------------------------*         
012800     COPY RPTEDIT REPLACING                                               
012900         ==RPTEDIT-COUNT-FIELD==   BY ==WS-EDIT-FLU-CNT==                 
013000         ==RPTEDIT-COUNT-FIELD-R== BY ==WS-EDIT-FLU-CNT-R==               
013100         ==RPTEDIT-RATE-FIELD==    BY ==WS-EDIT-FLU-RATE==.               
013200*---------------------------------------------------------------*         
013300     COPY RPTEDIT REPLACING                                               
013400         ==RPTEDIT-COUNT-FIELD==   BY ==WS-EDIT-COVID-CNT==               
013500         ==RPTEDIT-COUNT-FIELD-R== BY ==WS-EDIT-COVID-CNT-R==             
013600         ==RPTEDIT-RATE-FIELD==    BY ==WS-EDIT-COVID-RATE==.             
013700*---------------------------------------------------------------*         
013800 01  WS-SWITCHES-MISC-FIELDS.                                             
013900     05  DEATHS-STORE-STATUS        PIC X(02).                            
014000         88  DEATHS-STORE-OK               VALUE '00'.                    
014100         88  DEATHS-STORE-EOF              VALUE '10'.                    
014200     05  AGES-STORE-STATUS          PIC X(02).                            
014300         88  AGES-STORE-OK                 VALUE '00'.                    
014400         88  AGES-STORE-EOF                VALUE '10'.                    
014500     05  WS-WINCHECK-SWITCH         PIC X(01).                            
014600         88  WS-WINCHECK-OK                 VALUE 'Y'.                    
014650     05  FILLER                     PIC X(02).                            
014700 01  WS-SWITCHES-MISC-FIELDS-R REDEFINES WS-SWITCHES-MISC-FIELDS          
014800                                    PIC X(07).                            
014900*---------------------------------------------------------------*         
015000 01  WS-SUBSCRIPT-FIELDS.                                                 
015100     05  WS-AGE-SUB                 PIC S9(03) COMP.                      
015150     05  FILLER                     PIC X(02).                            
015200*---------------------------------------------------------------*         
015300 01  WS-AGE-ACCUMULATION-FIELDS.                                          
015400     05  WS-DEATH-ROW OCCURS 2 TIMES                                      
015500                     INDEXED BY WS-WIN-IDX.                               
015600         10  WS-DEATH-COUNT OCCURS 100 TIMES                              
015700                     PIC S9(09) COMP.                                     
015750     05  FILLER                     PIC X(02).                            
015800*---------------------------------------------------------------*         
015900 01  WS-POPULATION-FIELDS.                                                
016000     05  WS-POP-17 OCCURS 100 TIMES PIC S9(09) COMP.                      
016100     05  WS-POP-20 OCCURS 100 TIMES PIC S9(09) COMP.                      
016150     05  FILLER                     PIC X(02).                            
016200*---------------------------------------------------------------*         
016300 01  WS-RATE-WORK-FIELDS.                                                 
016400     05  WS-RATE-DEATHS             PIC S9(09) COMP.                      
016500     05  WS-RATE-POPULATION         PIC S9(09) COMP.                      
016600     05  WS-RATE-RESULT             PIC S9V9(07) COMP.                    
016650     05  FILLER                     PIC X(02).                            
016700*===============================================================*         
016800 PROCEDURE DIVISION.                                                      
016900*---------------------------------------------------------------*         
017000 0000-MAIN-PROCESSING.                                                    
017100*---------------------------------------------------------------*         
017200     DISPLAY 'MORTAGE - TAUX DE MORTALITE PAR AGE STARTED'.               
017300     PERFORM 1000-OPEN-FILES.                                             
017400     PERFORM 1100-CHECK-WINDOW-DURATIONS.                                 
017500     PERFORM 2000-INITIALIZE-ACCUMULATORS.                                
017600     PERFORM 3000-READ-AGES-STORE.                                        
017700     PERFORM 3100-PROCESS-AGES-STORE-RECORD                               
017800         UNTIL AGES-STORE-EOF.                                            
017900     PERFORM 5000-READ-DEATHS-STORE.                                      
018000     PERFORM 5100-PROCESS-DEATHS-STORE-RECORD                             
018100         UNTIL DEATHS-STORE-EOF.                                          
018200     PERFORM 6000-PRINT-TAUX-DE-MORTALITE.                                
018300     PERFORM 9800-CLOSE-FILES.                                            
018400     GOBACK.                                                              
018500*---------------------------------------------------------------*         
018600 1000-OPEN-FILES.                                                         
018700*---------------------------------------------------------------*         
018800     OPEN INPUT  DEATHS-STORE                                             
018900                 AGES-STORE                                               
019000          OUTPUT PRINT-FILE.                                              
019100     IF NOT DEATHS-STORE-OK                                               
019200         DISPLAY 'DEATHS STORE OPEN STATUS: ' DEATHS-STORE-STATUS         
019300     END-IF.                                                              
019400     IF NOT AGES-STORE-OK                                                 
019500         DISPLAY 'AGES STORE OPEN STATUS: ' AGES-STORE-STATUS             
019600     END-IF.                                                              
019700*---------------------------------------------------------------*         
019800 1100-CHECK-WINDOW-DURATIONS.                                             
019900*---------------------------------------------------------------*         
020000     CALL 'WINCHECK' USING EPI-WINDOW-DATA, WS-WINCHECK-SWITCH            
020100     END-CALL.                                                            
020200     IF NOT WS-WINCHECK-OK                                                
020300         PERFORM 9900-ABORT-WINDOW-MISMATCH                               
020400     END-IF.                                                              
020500*---------------------------------------------------------------*         
020600 2000-INITIALIZE-ACCUMULATORS.                                            
020700*---------------------------------------------------------------*         
020800     PERFORM 2100-INITIALIZE-ONE-AGE                                      
020900         VARYING WS-AGE-SUB FROM 1 BY 1                                   
021000         UNTIL WS-AGE-SUB > 100.                                          
021100*---------------------------------------------------------------*         
021200 2100-INITIALIZE-ONE-AGE.                                                 
021300*---------------------------------------------------------------*         
021400     MOVE ZERO TO WS-DEATH-COUNT (1, WS-AGE-SUB).                         
021500     MOVE ZERO TO WS-DEATH-COUNT (2, WS-AGE-SUB).                         
021600     MOVE ZERO TO WS-POP-17 (WS-AGE-SUB).                                 
021700     MOVE ZERO TO WS-POP-20 (WS-AGE-SUB).                                 
021800*---------------------------------------------------------------*         
021900 3000-READ-AGES-STORE.                                                    
022000*---------------------------------------------------------------*         
022100     READ AGES-STORE                                                      
022200         AT END                                                           
022300             SET AGES-STORE-EOF TO TRUE                                   
022400         NOT AT END                                                       
022500             MOVE AGES-STORE-RECORD TO WS-PYRAMID-ROW                     
022600     END-READ.                                                            
022700*---------------------------------------------------------------*         
022800 3100-PROCESS-AGES-STORE-RECORD.                                          
022900*---------------------------------------------------------------*         
023000     IF AGEPYR-AGE >= 1 AND AGEPYR-AGE <= 100                             
023100         IF AGEPYR-YEAR = 2017                                            
023200             ADD AGEPYR-COUNT TO WS-POP-17 (AGEPYR-AGE)                   
023300         ELSE                                                             
023400             IF AGEPYR-YEAR = 2020                                        
023500                 ADD AGEPYR-COUNT TO WS-POP-20 (AGEPYR-AGE)               
023600             END-IF                                                       
023700         END-IF                                                           
023800     END-IF.                                                              
023900     PERFORM 3000-READ-AGES-STORE.                                        
024000*---------------------------------------------------------------*         
024100 5000-READ-DEATHS-STORE.                                                  
024200*---------------------------------------------------------------*         
024300     READ DEATHS-STORE                                                    
024400         AT END                                                           
024500             SET DEATHS-STORE-EOF TO TRUE                                 
024600     END-READ.                                                            
024700*---------------------------------------------------------------*         
024800 5100-PROCESS-DEATHS-STORE-RECORD.                                        
024900*---------------------------------------------------------------*         
025000     IF DTH-AGE >= 1 AND DTH-AGE <= 100                                   
025100         PERFORM 5200-ACCUMULATE-ONE-WINDOW                               
025200             VARYING WS-WIN-IDX FROM 1 BY 1                               
025300             UNTIL WS-WIN-IDX > 2                                         
025400     END-IF.                                                              
025500     PERFORM 5000-READ-DEATHS-STORE.                                      
025600*---------------------------------------------------------------*         
025700 5200-ACCUMULATE-ONE-WINDOW.                                              
025800*---------------------------------------------------------------*         
025900     IF DTH-DEATH-DATE >= EPI-WIN-START-DATE (WS-WIN-IDX)                 
026000         AND DTH-DEATH-DATE <= EPI-WIN-END-DATE (WS-WIN-IDX)              
026100         ADD 1 TO WS-DEATH-COUNT (WS-WIN-IDX, DTH-AGE)                    
026200     END-IF.                                                              
026300*---------------------------------------------------------------*         
026400 6000-PRINT-TAUX-DE-MORTALITE.                                            
026500*---------------------------------------------------------------*         
026600     PERFORM 6100-PRINT-ONE-AGE-LINE                                      
026700         VARYING WS-AGE-SUB FROM 1 BY 1                                   
026800         UNTIL WS-AGE-SUB > 100.                                          
026900*---------------------------------------------------------------*         
027000 6100-PRINT-ONE-AGE-LINE.                                                 
027100*---------------------------------------------------------------*         
027200     MOVE WS-AGE-SUB TO DL1-AGE.                                          
027300     MOVE WS-DEATH-COUNT (1, WS-AGE-SUB) TO WS-RATE-DEATHS.               
027400     MOVE WS-POP-17 (WS-AGE-SUB)         TO WS-RATE-POPULATION.           
027500     PERFORM 6200-COMPUTE-GUARDED-RATE.                                   
027600     MOVE WS-RATE-RESULT TO WS-EDIT-FLU-RATE.                             
027700     MOVE WS-EDIT-FLU-RATE TO DL1-FLU-RATE.                               
027800     MOVE WS-DEATH-COUNT (2, WS-AGE-SUB) TO WS-RATE-DEATHS.               
027900     MOVE WS-POP-20 (WS-AGE-SUB)         TO WS-RATE-POPULATION.           
028000     PERFORM 6200-COMPUTE-GUARDED-RATE.                                   
028100     MOVE WS-RATE-RESULT TO WS-EDIT-COVID-RATE.                           
028200     MOVE WS-EDIT-COVID-RATE TO DL1-COVID-RATE.                           
028300     MOVE DETAIL-LINE-1 TO NEXT-REPORT-LINE.                              
028400     PERFORM 9000-PRINT-REPORT-LINE.                                      
028500*---------------------------------------------------------------*         
028600 6200-COMPUTE-GUARDED-RATE.                                               
028700*---------------------------------------------------------------*         
028800     IF WS-RATE-POPULATION = ZERO                                         
028900         MOVE ZERO TO WS-RATE-RESULT                                      
029000     ELSE                                                                 
029100         COMPUTE WS-RATE-RESULT ROUNDED =                                 
029200             WS-RATE-DEATHS / WS-RATE-POPULATION                          
029300     END-IF.                                                              
029400*---------------------------------------------------------------*         
029500 9000-PRINT-REPORT-LINE.                                                  
029600*---------------------------------------------------------------*         
029700     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                             
029800         PERFORM 9100-PRINT-HEADING-LINES                                 
029900     END-IF.                                                              
030000     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.                      
030100     PERFORM 9120-WRITE-PRINT-LINE.                                       
030200*---------------------------------------------------------------*         
030300 9100-PRINT-HEADING-LINES.                                                
030400*---------------------------------------------------------------*         
030500     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.                    
030600     MOVE HEADING-LINE-1               TO PRINT-LINE.                     
030700     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
030800     MOVE HEADING-LINE-2              TO PRINT-LINE.                      
030900     PERFORM 9120-WRITE-PRINT-LINE.                                       
031000     MOVE HEADING-LINE-3              TO PRINT-LINE.                      
031100     PERFORM 9120-WRITE-PRINT-LINE.                                       
031200     MOVE HEADING-LINE-4              TO PRINT-LINE.                      
031300     PERFORM 9120-WRITE-PRINT-LINE.                                       
031400     ADD 1                            TO PAGE-COUNT.                      
031500     MOVE 4                           TO LINE-COUNT.                      
031600*---------------------------------------------------------------*         
031700 9110-WRITE-TOP-OF-PAGE.                                                  
031800*---------------------------------------------------------------*         
031900     WRITE PRINT-RECORD                                                   
032000         AFTER ADVANCING PAGE.                                            
032100     MOVE SPACE                       TO PRINT-LINE.                      
032200*---------------------------------------------------------------*         
032300 9120-WRITE-PRINT-LINE.                                                   
032400*---------------------------------------------------------------*         
032500     WRITE PRINT-RECORD                                                   
032600         AFTER ADVANCING LINE-SPACEING.                                   
032700     ADD LINE-SPACEING                TO LINE-COUNT.                      
032800     MOVE SPACE                       TO PRINT-LINE.                      
032900*---------------------------------------------------------------*         
033000 9800-CLOSE-FILES.                                                        
033100*---------------------------------------------------------------*         
033200     CLOSE DEATHS-STORE                                                   
033300           AGES-STORE                                                     
033400           PRINT-FILE.                                                    
033500*---------------------------------------------------------------*         
033600 9900-ABORT-WINDOW-MISMATCH.                                              
033700*---------------------------------------------------------------*         
033800     DISPLAY 'MORTAGE - WINDOW DURATIONS DO NOT MATCH - ABORT'.           
033900     PERFORM 9800-CLOSE-FILES.                                            
034000     MOVE 16 TO RETURN-CODE.                                              
034100     STOP RUN.                                                            

000100*===============================================================*         
000200* COPYBOOK:  RPTEDIT                                                      
000300* EDITED (PRINTABLE) COUNT AND RATE FIELDS SHARED BY THE FOUR             
000400* COMPARISON REPORTS.  KEPT SEPARATE FROM THE DETAIL LINES                
000500* THEMSELVES SO A CHANGE TO ONE EDIT PICTURE DOES NOT TOUCH               
000600* FOUR PROGRAMS AT ONCE.                                                  
000700*---------------------------------------------------------------*         
000800* 04/08/22 R.FOURNIER  MORTCOMP-21  ORIGINAL.                             
000900*---------------------------------------------------------------*         
001000 01  RPTEDIT-COUNT-FIELD            PIC ZZZ,ZZ9.                          
001100 01  RPTEDIT-COUNT-FIELD-R REDEFINES RPTEDIT-COUNT-FIELD                  
001200                                    PIC X(07).                            
001300 01  RPTEDIT-RATE-FIELD             PIC 9.9999999.                        

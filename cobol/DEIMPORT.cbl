000100*===============================================================*         
000200* PROGRAM NAME:    DEIMPORT                                               
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/22 R.FOURNIER     MORTCOMP-12 ORIGINAL BUILD - READS THE          
000900*                         2017 AND 2020 CIVIL-REGISTRY DEATH              
001000*                         FILES, VALIDATES SEX/DATES, COMPUTES            
001100*                         AGE AT DEATH AND LOADS THE DEATHS STORE.        
001200* 04/02/22 R.FOURNIER     MORTCOMP-18 DAY-NUMBER ROUTINE REWORKED         
001300*                         TO USE THE CUMULATIVE-DAYS TABLE AFTER          
001400*                         A LEAP-YEAR EDGE CASE WAS MISSED.               
001500* 11/19/99 T.MBEKI        Y2K-0442 CONFIRMED 4-DIGIT YEAR ZONES           
001600*                         THROUGHOUT; NO CENTURY WINDOWING USED.          
001700* 09/14/05 L.OYELARAN     MORTCOMP-33 ERROR PERCENTAGE NOW CARRIES        
001800*                         5 DECIMALS TO MATCH THE ANALYTICS TEAM'S        
001900*                         RECONCILIATION SHEET.                           
002000*---------------------------------------------------------------*         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.  DEIMPORT.                                                   
002300 AUTHOR.  R. FOURNIER.                                                    
002400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002500 DATE-WRITTEN.  03/11/1992.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.  NON-CONFIDENTIAL.                                             
002800*===============================================================*         
002900 ENVIRONMENT DIVISION.                                                    
003000*---------------------------------------------------------------*         
003100 CONFIGURATION SECTION.                                                   
003200*---------------------------------------------------------------*         
003300 SOURCE-COMPUTER. IBM-3081.                                               
003400*---------------------------------------------------------------*         
003500 OBJECT-COMPUTER. IBM-3081.                                               
003600*---------------------------------------------------------------*         
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS DIGIT-CLASS IS '0' THRU '9'                                    
004000     UPSI-0 IS DEIMPORT-RERUN-SWITCH.                                     
004100*---------------------------------------------------------------*         
004200 INPUT-OUTPUT SECTION.                                                    
004300*---------------------------------------------------------------*         
004400 FILE-CONTROL.                                                            
004500     SELECT DEATH-FILE-17 ASSIGN TO DTH17                                 
004600       ORGANIZATION IS SEQUENTIAL                                         
004700       FILE STATUS DEATH-FILE-17-STATUS.                                  
004800*                                                                         
004900     SELECT DEATH-FILE-20 ASSIGN TO DTH20                                 
005000       ORGANIZATION IS SEQUENTIAL                                         
005100       FILE STATUS DEATH-FILE-20-STATUS.                                  
005200*                                                                         
005300     SELECT DEATHS-STORE ASSIGN TO DTHSTORE                               
005400       ORGANIZATION IS SEQUENTIAL                                         
005500       FILE STATUS DEATHS-STORE-STATUS.                                   
005600*===============================================================*         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*---------------------------------------------------------------*         
006000 FD  DEATH-FILE-17.                                                       
006100*     RECORDING MODE IS F                                                 
006200*     LABEL RECORDS ARE STANDARD                                          
006300*     RECORD CONTAINS 200 CHARACTERS.                                     
006400 01  DEATH-FILE-17-RECORD       PIC X(200).                               
006500*---------------------------------------------------------------*         
006600 FD  DEATH-FILE-20.                                                       
006700*     RECORDING MODE IS F                                                 
006800*     LABEL RECORDS ARE STANDARD                                          
006900*     RECORD CONTAINS 200 CHARACTERS.                                     
007000 01  DEATH-FILE-20-RECORD       PIC X(200).                               
007100*---------------------------------------------------------------*         
007200 FD  DEATHS-STORE                                                         
007300     DATA RECORD IS DTH-STORED-RECORD.                                    
007400     COPY DTHSTORE.                                                       
007500*===============================================================*         
007600 WORKING-STORAGE SECTION.                                                 
007650*---------------------------------------------------------------*         
007660 77  WS-TOTAL-ERR-COUNT             PIC S9(09) COMP VALUE 0.              
007700*---------------------------------------------------------------*         
007800 01  WS-PARSE-AREA.                                                       
007900     COPY DTHIN.                                                          
008000*---------------------------------------------------------------*         
008100 01  WS-SWITCHES-MISC-FIELDS.                                             
008200     05  DEATH-FILE-17-STATUS       PIC X(02).                            
008300         88  DEATH-FILE-17-OK              VALUE '00'.                    
008400         88  DEATH-FILE-17-EOF             VALUE '10'.                    
008500     05  DEATH-FILE-20-STATUS       PIC X(02).                            
008600         88  DEATH-FILE-20-OK              VALUE '00'.                    
008700         88  DEATH-FILE-20-EOF             VALUE '10'.                    
008800     05  DEATHS-STORE-STATUS        PIC X(02).                            
008900         88  DEATHS-STORE-OK               VALUE '00'.                    
009000     05  WS-CURRENT-FILE-SW         PIC X(02).                            
009100     05  WS-RECORD-VALID-SW         PIC X(01) VALUE 'Y'.                  
009200         88  WS-RECORD-VALID                VALUE 'Y'.                    
009300     05  WS-DATE-ERROR-SW           PIC X(01).                            
009400         88  WS-DATE-OK                     VALUE 'N'.                    
009500         88  WS-DATE-ERROR                  VALUE 'Y'.                    
009550     05  FILLER                     PIC X(02).                            
009600*---------------------------------------------------------------*         
009700 01  WS-ERROR-COUNTERS.                                                   
009800     05  WS-LINE-COUNT-17           PIC S9(09) COMP VALUE 0.              
009900     05  WS-ERR-COUNT-17            PIC S9(09) COMP VALUE 0.              
010000     05  WS-LINE-COUNT-20           PIC S9(09) COMP VALUE 0.              
010100     05  WS-ERR-COUNT-20            PIC S9(09) COMP VALUE 0.              
010150     05  FILLER                     PIC X(02).                            
010200*---------------------------------------------------------------*         
010300 01  WS-SUMMARY-FIELDS.                                                   
010400     05  WS-SUMMARY-FILE-NAME       PIC X(16).                            
010500     05  WS-SUMMARY-LINE-COUNT      PIC S9(09) COMP.                      
010600     05  WS-SUMMARY-ERR-COUNT       PIC S9(09) COMP.                      
010700     05  WS-SUMMARY-PCT             PIC 999V99999 COMP.                   
010800     05  WS-SUMMARY-PCT-ED          PIC ZZ9.99999.                        
010900     05  WS-SUMMARY-PCT-ALT REDEFINES WS-SUMMARY-PCT-ED                   
011000                                    PIC X(09).                            
011050     05  FILLER                     PIC X(02).                            
011100*---------------------------------------------------------------*         
011200 01  WS-DATE-PARSE-WORK-AREA.                                             
011300     05  WS-DATE-RAW-YEAR           PIC X(04).                            
011400     05  WS-DATE-RAW-MONTH          PIC X(02).                            
011500     05  WS-DATE-RAW-DAY            PIC X(02).                            
011600     05  WS-DATE-DEF-MONTH          PIC X(02).                            
011700     05  WS-DATE-DEF-DAY            PIC X(02).                            
011800     05  WS-DATE-RESULT             PIC X(10).                            
011900     05  WS-DATE-RESULT-R REDEFINES WS-DATE-RESULT.                       
012000         10  WS-DR-YEAR             PIC X(04).                            
012100         10  FILLER                 PIC X(01).                            
012200         10  WS-DR-MONTH            PIC X(02).                            
012300         10  FILLER                 PIC X(01).                            
012400         10  WS-DR-DAY              PIC X(02).                            
012500*---------------------------------------------------------------*         
012600 01  WS-AGE-CALC-FIELDS.                                                  
012700     05  WS-CALC-YEAR               PIC 9(04) COMP.                       
012800     05  WS-CALC-MONTH              PIC 9(02) COMP.                       
012900     05  WS-CALC-DAY                PIC 9(02) COMP.                       
013000     05  WS-CALC-YEAR-MINUS-1       PIC 9(04) COMP.                       
013100     05  WS-CALC-DIV4               PIC 9(04) COMP.                       
013200     05  WS-CALC-DIV100             PIC 9(04) COMP.                       
013300     05  WS-CALC-DIV400             PIC 9(04) COMP.                       
013400     05  WS-CALC-DIV-RESULT         PIC 9(04) COMP.                       
013500     05  WS-CALC-DIV-REMAINDER      PIC 9(04) COMP.                       
013600     05  WS-CALC-DAY-NUMBER         PIC S9(09) COMP.                      
013700     05  WS-CALC-LEAP-SW            PIC X(01).                            
013800         88  WS-CALC-IS-LEAP                VALUE 'Y'.                    
013900     05  WS-BIRTH-DAY-NUMBER        PIC S9(09) COMP.                      
014000     05  WS-DEATH-DAY-NUMBER        PIC S9(09) COMP.                      
014100     05  WS-DAYS-BETWEEN            PIC S9(09) COMP.                      
014200     05  WS-AGE-COMPUTED            PIC S9(05) COMP.                      
014250     05  FILLER                     PIC X(02).                            
014300*---------------------------------------------------------------*         
014400 01  WS-CUM-DAYS-DATA.                                                    
014500     05  WS-CUM-01                 PIC 9(03) VALUE 000.                   
014600     05  WS-CUM-02                 PIC 9(03) VALUE 031.                   
014700     05  WS-CUM-03                 PIC 9(03) VALUE 059.                   
014800     05  WS-CUM-04                 PIC 9(03) VALUE 090.                   
014900     05  WS-CUM-05                 PIC 9(03) VALUE 120.                   
015000     05  WS-CUM-06                 PIC 9(03) VALUE 151.                   
015100     05  WS-CUM-07                 PIC 9(03) VALUE 181.                   
015200     05  WS-CUM-08                 PIC 9(03) VALUE 212.                   
015300     05  WS-CUM-09                 PIC 9(03) VALUE 243.                   
015400     05  WS-CUM-10                 PIC 9(03) VALUE 273.                   
015500     05  WS-CUM-11                 PIC 9(03) VALUE 304.                   
015600     05  WS-CUM-12                 PIC 9(03) VALUE 334.                   
015650     05  FILLER                    PIC X(02).                             
015700 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DATA.                        
015800     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).                           
015820     05  FILLER                    PIC X(02).                             
015850*---------------------------------------------------------------*         
015870 01  WS-MISC-SUBSCRIPT-FIELDS.                                            
015880     05  WS-MONTH-SUB               PIC S9(03) COMP.                      
015890     05  FILLER                     PIC X(02).                            
016000*===============================================================*         
016100 PROCEDURE DIVISION.                                                      
016200*---------------------------------------------------------------*         
016300 0000-MAIN-PROCESSING.                                                    
016400*---------------------------------------------------------------*         
016500     PERFORM 1000-OPEN-FILES.                                             
016600     PERFORM 2000-READ-DEATH-FILE-17.                                     
016700     PERFORM 2100-PROCESS-DEATH-FILE-17                                   
016800         UNTIL DEATH-FILE-17-EOF.                                         
016900     MOVE 'DECES-2017.TXT  ' TO WS-SUMMARY-FILE-NAME.                     
017000     MOVE WS-ERR-COUNT-17         TO WS-SUMMARY-ERR-COUNT.                
017100     MOVE WS-LINE-COUNT-17        TO WS-SUMMARY-LINE-COUNT.               
017200     PERFORM 8000-PRINT-ERROR-SUMMARY.                                    
017300     PERFORM 5000-READ-DEATH-FILE-20.                                     
017400     PERFORM 5100-PROCESS-DEATH-FILE-20                                   
017500         UNTIL DEATH-FILE-20-EOF.                                         
017600     MOVE 'DECES-2020.TXT  ' TO WS-SUMMARY-FILE-NAME.                     
017700     MOVE WS-ERR-COUNT-20         TO WS-SUMMARY-ERR-COUNT.                
017800     MOVE WS-LINE-COUNT-20        TO WS-SUMMARY-LINE-COUNT.               
017900     PERFORM 8000-PRINT-ERROR-SUMMARY.                                    
017950     ADD WS-ERR-COUNT-17 WS-ERR-COUNT-20                                  
017960         GIVING WS-TOTAL-ERR-COUNT.                                       
017970     DISPLAY 'DEIMPORT - TOTAL REJECTED BOTH YEARS: '                     
017980         WS-TOTAL-ERR-COUNT.                                              
018000     PERFORM 9000-CLOSE-FILES.                                            
018100     GOBACK.                                                              
018200*---------------------------------------------------------------*         
018300 1000-OPEN-FILES.                                                         
018400*---------------------------------------------------------------*         
018500     OPEN INPUT  DEATH-FILE-17                                            
018600                 DEATH-FILE-20                                            
018700          OUTPUT DEATHS-STORE.                                            
018800     IF NOT DEATH-FILE-17-OK                                              
018900         DISPLAY 'DEATH FILE 17 OPEN STATUS: '                            
019000             DEATH-FILE-17-STATUS                                         
019100     END-IF.                                                              
019200     IF NOT DEATH-FILE-20-OK                                              
019300         DISPLAY 'DEATH FILE 20 OPEN STATUS: '                            
019400             DEATH-FILE-20-STATUS                                         
019500     END-IF.                                                              
019600*---------------------------------------------------------------*         
019700 2000-READ-DEATH-FILE-17.                                                 
019800*---------------------------------------------------------------*         
019900     READ DEATH-FILE-17                                                   
020000         AT END                                                           
020100             SET DEATH-FILE-17-EOF TO TRUE                                
020200         NOT AT END                                                       
020300             MOVE DEATH-FILE-17-RECORD TO DTH-INPUT-RECORD                
020400             ADD 1 TO WS-LINE-COUNT-17                                    
020500     END-READ.                                                            
020600*---------------------------------------------------------------*         
020700 2100-PROCESS-DEATH-FILE-17.                                              
020800*---------------------------------------------------------------*         
020900     MOVE '17' TO WS-CURRENT-FILE-SW.                                     
021000     PERFORM 3000-PARSE-DEATH-RECORD.                                     
021100     IF WS-RECORD-VALID                                                   
021200         PERFORM 2700-WRITE-DEATHS-STORE-RECORD                           
021300     END-IF.                                                              
021400     PERFORM 2000-READ-DEATH-FILE-17.                                     
021500*---------------------------------------------------------------*         
021600 2700-WRITE-DEATHS-STORE-RECORD.                                          
021700*---------------------------------------------------------------*         
021800     WRITE DTH-STORED-RECORD.                                             
021900*---------------------------------------------------------------*         
022000 3000-PARSE-DEATH-RECORD.                                                 
022100*---------------------------------------------------------------*         
022200     MOVE 'Y' TO WS-RECORD-VALID-SW.                                      
022300     PERFORM 3100-PARSE-BIRTH-DATE.                                       
022400     IF WS-RECORD-VALID                                                   
022500         PERFORM 3200-PARSE-DEATH-DATE                                    
022600     END-IF.                                                              
022700     IF WS-RECORD-VALID                                                   
022800         PERFORM 3300-COMPUTE-AGE                                         
022900     END-IF.                                                              
023000     IF WS-RECORD-VALID                                                   
023100         PERFORM 3400-PARSE-SEX                                           
023200     END-IF.                                                              
023300     IF NOT WS-RECORD-VALID                                               
023400         IF WS-CURRENT-FILE-SW = '17'                                     
023500             ADD 1 TO WS-ERR-COUNT-17                                     
023600         ELSE                                                             
023700             ADD 1 TO WS-ERR-COUNT-20                                     
023800         END-IF                                                           
023900     END-IF.                                                              
024000*---------------------------------------------------------------*         
024100 3100-PARSE-BIRTH-DATE.                                                   
024200*---------------------------------------------------------------*         
024300     MOVE DTH-IN-BIRTH-YEAR   TO WS-DATE-RAW-YEAR.                        
024400     MOVE DTH-IN-BIRTH-MONTH  TO WS-DATE-RAW-MONTH.                       
024500     MOVE DTH-IN-BIRTH-DAY    TO WS-DATE-RAW-DAY.                         
024600     MOVE '06'                TO WS-DATE-DEF-MONTH.                       
024700     MOVE '15'                TO WS-DATE-DEF-DAY.                         
024800     PERFORM 3500-APPLY-DATE-DEFAULTS.                                    
024900     IF WS-DATE-OK                                                        
025000         MOVE WS-DATE-RESULT  TO DTH-BIRTH-DATE                           
025100     ELSE                                                                 
025200         MOVE 'N'             TO WS-RECORD-VALID-SW                       
025300     END-IF.                                                              
025400*---------------------------------------------------------------*         
025500 3200-PARSE-DEATH-DATE.                                                   
025600*---------------------------------------------------------------*         
025700     MOVE DTH-IN-DEATH-YEAR   TO WS-DATE-RAW-YEAR.                        
025800     MOVE DTH-IN-DEATH-MONTH  TO WS-DATE-RAW-MONTH.                       
025900     MOVE DTH-IN-DEATH-DAY    TO WS-DATE-RAW-DAY.                         
026000     MOVE SPACE  TO WS-DATE-DEF-MONTH.                                    
026100     MOVE SPACE  TO WS-DATE-DEF-DAY.                                      
026200     PERFORM 3500-APPLY-DATE-DEFAULTS.                                    
026300     IF WS-DATE-OK                                                        
026400         MOVE WS-DATE-RESULT  TO DTH-DEATH-DATE                           
026500     ELSE                                                                 
026600         MOVE 'N'             TO WS-RECORD-VALID-SW                       
026700     END-IF.                                                              
026800*---------------------------------------------------------------*         
026900 3300-COMPUTE-AGE.                                                        
027000*---------------------------------------------------------------*         
027100     MOVE DTH-BD-YEAR  TO WS-CALC-YEAR.                                   
027200     MOVE DTH-BD-MONTH TO WS-CALC-MONTH.                                  
027300     MOVE DTH-BD-DAY   TO WS-CALC-DAY.                                    
027400     PERFORM 3350-COMPUTE-DAY-NUMBER.                                     
027500     MOVE WS-CALC-DAY-NUMBER TO WS-BIRTH-DAY-NUMBER.                      
027600     MOVE DTH-DD-YEAR  TO WS-CALC-YEAR.                                   
027700     MOVE DTH-DD-MONTH TO WS-CALC-MONTH.                                  
027800     MOVE DTH-DD-DAY   TO WS-CALC-DAY.                                    
027900     PERFORM 3350-COMPUTE-DAY-NUMBER.                                     
028000     MOVE WS-CALC-DAY-NUMBER TO WS-DEATH-DAY-NUMBER.                      
028100     SUBTRACT WS-BIRTH-DAY-NUMBER FROM WS-DEATH-DAY-NUMBER                
028200         GIVING WS-DAYS-BETWEEN.                                          
028300     COMPUTE WS-AGE-COMPUTED = WS-DAYS-BETWEEN / 365.25.                  
028400     MOVE WS-AGE-COMPUTED TO DTH-AGE.                                     
028500*---------------------------------------------------------------*         
028600 3350-COMPUTE-DAY-NUMBER.                                                 
028700*---------------------------------------------------------------*         
028800     SUBTRACT 1 FROM WS-CALC-YEAR GIVING WS-CALC-YEAR-MINUS-1.            
028900     DIVIDE WS-CALC-YEAR-MINUS-1 BY 4   GIVING WS-CALC-DIV4.              
029000     DIVIDE WS-CALC-YEAR-MINUS-1 BY 100 GIVING WS-CALC-DIV100.            
029100     DIVIDE WS-CALC-YEAR-MINUS-1 BY 400 GIVING WS-CALC-DIV400.            
029200     MOVE WS-CALC-MONTH TO WS-MONTH-SUB.                                  
029300     COMPUTE WS-CALC-DAY-NUMBER =                                         
029400         (WS-CALC-YEAR-MINUS-1 * 365)                                     
029500         + WS-CALC-DIV4 - WS-CALC-DIV100 + WS-CALC-DIV400                 
029600         + WS-CUM-DAYS (WS-MONTH-SUB)                                     
029700         + WS-CALC-DAY.                                                   
029800     PERFORM 3360-CHECK-LEAP-YEAR.                                        
029900     IF WS-CALC-IS-LEAP AND WS-CALC-MONTH > 2                             
030000         ADD 1 TO WS-CALC-DAY-NUMBER                                      
030100     END-IF.                                                              
030200*---------------------------------------------------------------*         
030300 3360-CHECK-LEAP-YEAR.                                                    
030400*---------------------------------------------------------------*         
030500     MOVE 'N' TO WS-CALC-LEAP-SW.                                         
030600     DIVIDE WS-CALC-YEAR BY 4 GIVING WS-CALC-DIV-RESULT                   
030700         REMAINDER WS-CALC-DIV-REMAINDER.                                 
030800     IF WS-CALC-DIV-REMAINDER = 0                                         
030900         MOVE 'Y' TO WS-CALC-LEAP-SW                                      
031000         DIVIDE WS-CALC-YEAR BY 100 GIVING WS-CALC-DIV-RESULT             
031100             REMAINDER WS-CALC-DIV-REMAINDER                              
031200         IF WS-CALC-DIV-REMAINDER = 0                                     
031300             MOVE 'N' TO WS-CALC-LEAP-SW                                  
031400             DIVIDE WS-CALC-YEAR BY 400 GIVING WS-CALC-DIV-RESULT         
031500                 REMAINDER WS-CALC-DIV-REMAINDER                          
031600             IF WS-CALC-DIV-REMAINDER = 0                                 
031700                 MOVE 'Y' TO WS-CALC-LEAP-SW                              
031800             END-IF                                                       
031900         END-IF                                                           
032000     END-IF.                                                              
032100*---------------------------------------------------------------*         
032200 3400-PARSE-SEX.                                                          
032300*---------------------------------------------------------------*         
032400     EVALUATE DTH-IN-SEX-CODE                                             
032500         WHEN '1'                                                         
032600             MOVE 'M' TO DTH-SEX                                          
032700         WHEN '2'                                                         
032800             MOVE 'F' TO DTH-SEX                                          
032900         WHEN OTHER                                                       
033000             MOVE 'N' TO WS-RECORD-VALID-SW                               
033100     END-EVALUATE.                                                        
033200*---------------------------------------------------------------*         
033300 3500-APPLY-DATE-DEFAULTS.                                                
033400*---------------------------------------------------------------*         
033500     MOVE 'N' TO WS-DATE-ERROR-SW.                                        
033600     IF WS-DATE-RAW-YEAR = '0000'                                         
033700         MOVE 'Y' TO WS-DATE-ERROR-SW                                     
033800     ELSE                                                                 
033900         IF WS-DATE-RAW-YEAR NOT NUMERIC                                  
034000             MOVE 'Y' TO WS-DATE-ERROR-SW                                 
034100         END-IF                                                           
034200     END-IF.                                                              
034300     IF WS-DATE-OK                                                        
034400         IF WS-DATE-RAW-MONTH = '00'                                      
034500             IF WS-DATE-DEF-MONTH NOT = SPACE                             
034600                 MOVE WS-DATE-DEF-MONTH TO WS-DATE-RAW-MONTH              
034700             ELSE                                                         
034800                 MOVE 'Y' TO WS-DATE-ERROR-SW                             
034900             END-IF                                                       
035000         ELSE                                                             
035100             IF WS-DATE-RAW-MONTH NOT NUMERIC                             
035200                 MOVE 'Y' TO WS-DATE-ERROR-SW                             
035300             END-IF                                                       
035400         END-IF                                                           
035500     END-IF.                                                              
035600     IF WS-DATE-OK                                                        
035700         IF WS-DATE-RAW-DAY = '00'                                        
035800             IF WS-DATE-DEF-DAY NOT = SPACE                               
035900                 MOVE WS-DATE-DEF-DAY TO WS-DATE-RAW-DAY                  
036000             ELSE                                                         
036100                 MOVE 'Y' TO WS-DATE-ERROR-SW                             
036200             END-IF                                                       
036300         ELSE                                                             
036400             IF WS-DATE-RAW-DAY NOT NUMERIC                               
036500                 MOVE 'Y' TO WS-DATE-ERROR-SW                             
036600             END-IF                                                       
036700         END-IF                                                           
036800     END-IF.                                                              
036900     IF WS-DATE-OK                                                        
037000         STRING WS-DATE-RAW-YEAR  DELIMITED BY SIZE                       
037100                '-'               DELIMITED BY SIZE                       
037200                WS-DATE-RAW-MONTH DELIMITED BY SIZE                       
037300                '-'               DELIMITED BY SIZE                       
037400                WS-DATE-RAW-DAY   DELIMITED BY SIZE                       
037500             INTO WS-DATE-RESULT                                          
037600     END-IF.                                                              
037700*---------------------------------------------------------------*         
037800 5000-READ-DEATH-FILE-20.                                                 
037900*---------------------------------------------------------------*         
038000     READ DEATH-FILE-20                                                   
038100         AT END                                                           
038200             SET DEATH-FILE-20-EOF TO TRUE                                
038300         NOT AT END                                                       
038400             MOVE DEATH-FILE-20-RECORD TO DTH-INPUT-RECORD                
038500             ADD 1 TO WS-LINE-COUNT-20                                    
038600     END-READ.                                                            
038700*---------------------------------------------------------------*         
038800 5100-PROCESS-DEATH-FILE-20.                                              
038900*---------------------------------------------------------------*         
039000     MOVE '20' TO WS-CURRENT-FILE-SW.                                     
039100     PERFORM 3000-PARSE-DEATH-RECORD.                                     
039200     IF WS-RECORD-VALID                                                   
039300         PERFORM 2700-WRITE-DEATHS-STORE-RECORD                           
039400     END-IF.                                                              
039500     PERFORM 5000-READ-DEATH-FILE-20.                                     
039600*---------------------------------------------------------------*         
039700 8000-PRINT-ERROR-SUMMARY.                                                
039800*---------------------------------------------------------------*         
039900     IF WS-SUMMARY-LINE-COUNT > 0                                         
040000         COMPUTE WS-SUMMARY-PCT ROUNDED =                                 
040100             (WS-SUMMARY-ERR-COUNT * 100) / WS-SUMMARY-LINE-COUNT         
040200     ELSE                                                                 
040300         MOVE 0 TO WS-SUMMARY-PCT                                         
040400     END-IF.                                                              
040500     MOVE WS-SUMMARY-PCT TO WS-SUMMARY-PCT-ED.                            
040600     DISPLAY 'NB ERRORS FOR ' WS-SUMMARY-FILE-NAME ': '                   
040700         WS-SUMMARY-ERR-COUNT ' / ' WS-SUMMARY-LINE-COUNT                 
040800         ' (' WS-SUMMARY-PCT-ED '%)'.                                     
040900*---------------------------------------------------------------*         
041000 9000-CLOSE-FILES.                                                        
041100*---------------------------------------------------------------*         
041200     CLOSE DEATH-FILE-17                                                  
041300           DEATH-FILE-20                                                  
041400           DEATHS-STORE.                                                  

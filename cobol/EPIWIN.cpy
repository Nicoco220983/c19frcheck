000100*===============================================================*         
000200* COPYBOOK:  EPIWIN                                                       
000300* THE TWO FIXED OBSERVATION WINDOWS COMPARED BY THIS SUITE:               
000400* THE 2016/2017 FLU WAVE AND THE 2019/2020 COVID WAVE.                    
000500* NAMED ENTRIES BELOW CARRY THE VALUE CLAUSES; THE REDEFINES              
000600* TURNS THEM INTO A 2-ENTRY TABLE THE ANALYSIS PROGRAMS CAN               
000700* SUBSCRIPT OR SEARCH.                                                    
000800*---------------------------------------------------------------*         
000900* 03/25/22 R.FOURNIER  MORTCOMP-15  ORIGINAL TABLE (FLU/COVID).           
001000*---------------------------------------------------------------*         
001100 01  EPI-WINDOW-DATA.                                                     
001200     05  EPI-WIN1-NAME              PIC X(16)                             
001300                                    VALUE 'GRIPPE 2016/2017'.             
001400     05  EPI-WIN1-START-DATE        PIC X(10) VALUE '2017-01-01'.         
001500     05  EPI-WIN1-END-DATE          PIC X(10) VALUE '2017-02-01'.         
001600     05  EPI-WIN1-REF-YEAR          PIC 9(04) VALUE 2017.                 
001700     05  EPI-WIN2-NAME              PIC X(16)                             
001800                                    VALUE 'COVID19 2019/20'.              
001900     05  EPI-WIN2-START-DATE        PIC X(10) VALUE '2020-03-20'.         
002000     05  EPI-WIN2-END-DATE          PIC X(10) VALUE '2020-04-20'.         
002100     05  EPI-WIN2-REF-YEAR          PIC 9(04) VALUE 2020.                 
002150     05  FILLER                     PIC X(04).                            
002200 01  EPI-WINDOW-TABLE REDEFINES EPI-WINDOW-DATA.                          
002300     05  EPI-WINDOW-ENTRY OCCURS 2 TIMES                                  
002400                          INDEXED BY EPI-WIN-IDX.                         
002500         10  EPI-WIN-NAME           PIC X(16).                            
002600         10  EPI-WIN-START-DATE     PIC X(10).                            
002700         10  EPI-WIN-END-DATE       PIC X(10).                            
002800         10  EPI-WIN-REF-YEAR       PIC 9(04).                            
002850         10  FILLER                 PIC X(02).                            

000100*===============================================================*         
000200* COPYBOOK:  PRINTCTL                                                     
000300* SHARED PAGE-CONTROL FIELDS FOR LINE-PRINTER REPORTS. COPIED             
000400* INTO EVERY PROGRAM THAT WRITES A PAGE-HEADED REPORT SO THE              
000500* PAGE-BREAK LOGIC (9000/9100/9110/9120 PARAGRAPHS) STAYS                 
000600* IDENTICAL SHOP-WIDE.                                                    
000700*---------------------------------------------------------------*         
000800* 02/14/19 E.ACKERMAN   ORIGINAL COPYBOOK.                                
000900* 04/11/22 R.FOURNIER   MORTCOMP-22  COMP'D THE COUNTERS FOR THE          
001000*                       MORTALITY-COMPARISON SUITE'S REPORTS.             
001100*---------------------------------------------------------------*         
001200 01  PRINT-CONTROL-FIELDS.                                                
001300     05  LINE-COUNT                 PIC S9(03) COMP VALUE 99.             
001400     05  LINES-ON-PAGE              PIC S9(03) COMP VALUE 55.             
001500     05  PAGE-COUNT                 PIC S9(05) COMP VALUE 1.              
001600     05  LINE-SPACEING              PIC S9(01) COMP VALUE 1.              
001700     05  FILLER                     PIC X(06).                            

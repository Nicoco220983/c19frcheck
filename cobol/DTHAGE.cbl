000100*===============================================================*         
000200* PROGRAM NAME:    DTHAGE                                                 
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/12/22 R.FOURNIER     MORTCOMP-20 ORIGINAL BUILD - DECES PAR          
000900*                         AGE REPORT, AGES 1 THRU 100, FLU WINDOW         
001000*                         SIDE BY SIDE WITH THE COVID WINDOW.             
001100* 11/19/99 T.MBEKI        Y2K-0442 N/A - NO 2-DIGIT YEAR ZONES ON         
001200*                         THIS PROGRAM'S OWN STORAGE, REVIEWED.           
001300* 09/02/08 L.OYELARAN     MORTCOMP-41 CALL WINCHECK BEFORE ANY            
001400*                         COUNTING, SAME AS DTHDATE.                      
001500*---------------------------------------------------------------*         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.  DTHAGE.                                                     
001800 AUTHOR.  R. FOURNIER.                                                    
001900 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002000 DATE-WRITTEN.  04/12/1992.                                               
002100 DATE-COMPILED.                                                           
002200 SECURITY.  NON-CONFIDENTIAL.                                             
002300*===============================================================*         
002400 ENVIRONMENT DIVISION.                                                    
002500*---------------------------------------------------------------*         
002600 CONFIGURATION SECTION.                                                   
002700*---------------------------------------------------------------*         
002800 SOURCE-COMPUTER. IBM-3081.                                               
002900*---------------------------------------------------------------*         
003000 OBJECT-COMPUTER. IBM-3081.                                               
003100*---------------------------------------------------------------*         
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
003500*---------------------------------------------------------------*         
003600 INPUT-OUTPUT SECTION.                                                    
003700*---------------------------------------------------------------*         
003800 FILE-CONTROL.                                                            
003900     SELECT DEATHS-STORE ASSIGN TO DTHSTORE                               
004000       ORGANIZATION IS SEQUENTIAL                                         
004100       FILE STATUS DEATHS-STORE-STATUS.                                   
004200*                                                                         
004300     SELECT PRINT-FILE ASSIGN TO RPTAGE.                                  
004400*===============================================================*         
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*---------------------------------------------------------------*         
004800 FD  DEATHS-STORE                                                         
004900     DATA RECORD IS DTH-STORED-RECORD.                                    
005000     COPY DTHSTORE.                                                       
005100*---------------------------------------------------------------*         
005200 FD  PRINT-FILE                                                           
005300         RECORDING MODE IS F.                                             
005400 01  PRINT-RECORD.                                                        
005500     05  PRINT-LINE                 PIC X(80).                            
005600*===============================================================*         
005700 WORKING-STORAGE SECTION.                                                 
005800*---------------------------------------------------------------*         
005900 01  REPORT-LINES.                                                        
006000*---------------------------------------------------------------*         
006100     05  NEXT-REPORT-LINE           PIC X(80).                            
006200     05  NEXT-REPORT-LINE-R REDEFINES NEXT-REPORT-LINE.                   
006300         10  NRL-LEFT-HALF          PIC X(40).                            
006400         10  NRL-RIGHT-HALF         PIC X(40).                            
006500*---------------------------------------------------------------*         
006600     05  DETAIL-LINE-1.                                                   
006700         10  DL1-AGE                PIC ZZ9.                              
006800         10  FILLER                 PIC X(05) VALUE SPACE.                
006900         10  DL1-FLU-COUNT          PIC ZZZ,ZZ9.                          
007000         10  FILLER                 PIC X(10) VALUE SPACE.                
007100         10  DL1-COVID-COUNT        PIC ZZZ,ZZ9.                          
007200         10  FILLER                 PIC X(54) VALUE SPACE.                
007300*---------------------------------------------------------------*         
007400     05  TOTAL-LINE-1.                                                    
007500         10  FILLER                 PIC X(13)                             
007600                                    VALUE 'WINDOW TOTALS'.                
007700         10  FILLER                 PIC X(05) VALUE SPACE.                
007800         10  TL1-FLU-TOTAL          PIC ZZZ,ZZ9.                          
007900         10  FILLER                 PIC X(10) VALUE SPACE.                
008000         10  TL1-COVID-TOTAL        PIC ZZZ,ZZ9.                          
008100*---------------------------------------------------------------*         
008200     05  HEADING-LINE-1.                                                  
008300         10  FILLER                 PIC X(30)                             
008400             VALUE '  DECES PAR AGE  '.                                   
008500         10  FILLER                 PIC X(05) VALUE 'PAGE:'.              
008600         10  HL1-PAGE-NUM           PIC ZZZZ9.                            
008700         10  FILLER                 PIC X(40) VALUE SPACE.                
008800*---------------------------------------------------------------*         
008900     05  HEADING-LINE-2.                                                  
009000         10  FILLER                 PIC X(09) VALUE SPACE.                
009100         10  FILLER                 PIC X(17)                             
009200             VALUE 'GRIPPE 2016/2017 '.                                   
009300         10  FILLER                 PIC X(15) VALUE SPACE.                
009400         10  FILLER                 PIC X(17)                             
009500             VALUE 'COVID19 2019/2020'.                                   
009600*---------------------------------------------------------------*         
009700     05  HEADING-LINE-3.                                                  
009800         10  FILLER                 PIC X(03) VALUE 'AGE'.                
009900         10  FILLER                 PIC X(05) VALUE SPACE.                
010000         10  FILLER                 PIC X(10) VALUE '    DECES '.         
010100         10  FILLER                 PIC X(10) VALUE SPACE.                
010200         10  FILLER                 PIC X(10) VALUE '    DECES '.         
010300*---------------------------------------------------------------*         
010400     05  HEADING-LINE-4.                                                  
010500         10  FILLER                 PIC X(03) VALUE '---'.                
010600         10  FILLER                 PIC X(05) VALUE SPACE.                
010700         10  FILLER                 PIC X(10) VALUE '    ----- '.         
010800         10  FILLER                 PIC X(10) VALUE SPACE.                
010900         10  FILLER                 PIC X(10) VALUE '    ----- '.         
011000     COPY PRINTCTL.                                                       
011100*---------------------------------------------------------------*         
011200 01  WS-EPIDEMIC-WINDOWS.                                                 
011300     COPY EPIWIN.                                                         
011400*---------------------------------------------------------------*         
011500 01  WS-SWITCHES-MISC-FIELDS.                                             
011600     05  DEATHS-STORE-STATUS        PIC X(02).                            
011700         88  DEATHS-STORE-OK               VALUE '00'.                    
011800         88  DEATHS-STORE-EOF              VALUE '10'.                    
011900     05  WS-WINCHECK-SWITCH         PIC X(01).                            
012000         88  WS-WINCHECK-OK                 VALUE 'Y'.                    
012050     05  FILLER                     PIC X(02).                            
012100 01  WS-SWITCHES-MISC-FIELDS-R REDEFINES WS-SWITCHES-MISC-FIELDS          
012200                                    PIC X(05).                            
012300*---------------------------------------------------------------*         
012400 01  WS-SUBSCRIPT-FIELDS.                                                 
012500     05  WS-AGE-SUB                 PIC S9(03) COMP.                      
012550     05  FILLER                     PIC X(02).                            
012600*---------------------------------------------------------------*         
012700 01  WS-AGE-ACCUMULATION-FIELDS.                                          
012800     05  WS-AGE-ROW OCCURS 2 TIMES                                        
012900                     INDEXED BY WS-WIN-IDX.                               
013000         10  WS-AGE-ENTRY OCCURS 100 TIMES                                
013100                     INDEXED BY WS-AGE-IDX.                               
013200             15  WS-AGE-VALUE       PIC 9(03).                            
013300             15  WS-AGE-COUNT       PIC S9(09) COMP.                      
013350     05  FILLER                     PIC X(02).                            
013400 01  WS-AGE-ROW-R REDEFINES WS-AGE-ACCUMULATION-FIELDS                    
013500                                    PIC X(1402).                          
013600*---------------------------------------------------------------*         
013700 01  WS-TOTAL-FIELDS.                                                     
013800     05  WS-FLU-TOTAL               PIC S9(09) COMP VALUE 0.              
013900     05  WS-COVID-TOTAL             PIC S9(09) COMP VALUE 0.              
013950     05  FILLER                     PIC X(02).                            
014000*===============================================================*         
014100 PROCEDURE DIVISION.                                                      
014200*---------------------------------------------------------------*         
014300 0000-MAIN-PROCESSING.                                                    
014400*---------------------------------------------------------------*         
014500     DISPLAY 'DTHAGE - DECES PAR AGE ANALYSIS STARTED'.                   
014600     PERFORM 1000-OPEN-FILES.                                             
014700     PERFORM 1100-CHECK-WINDOW-DURATIONS.                                 
014800     PERFORM 2000-INITIALIZE-AGE-TABLES.                                  
014900     PERFORM 3000-READ-DEATHS-STORE.                                      
015000     PERFORM 3100-PROCESS-DEATHS-STORE-RECORD                             
015100         UNTIL DEATHS-STORE-EOF.                                          
015200     PERFORM 4000-PRINT-DECES-PAR-AGE.                                    
015300     PERFORM 9800-CLOSE-FILES.                                            
015400     GOBACK.                                                              
015500*---------------------------------------------------------------*         
015600 1000-OPEN-FILES.                                                         
015700*---------------------------------------------------------------*         
015800     OPEN INPUT  DEATHS-STORE                                             
015900          OUTPUT PRINT-FILE.                                              
016000     IF NOT DEATHS-STORE-OK                                               
016100         DISPLAY 'DEATHS STORE OPEN STATUS: ' DEATHS-STORE-STATUS         
016200     END-IF.                                                              
016300*---------------------------------------------------------------*         
016400 1100-CHECK-WINDOW-DURATIONS.                                             
016500*---------------------------------------------------------------*         
016600     CALL 'WINCHECK' USING EPI-WINDOW-DATA, WS-WINCHECK-SWITCH            
016700     END-CALL.                                                            
016800     IF NOT WS-WINCHECK-OK                                                
016900         PERFORM 9900-ABORT-WINDOW-MISMATCH                               
017000     END-IF.                                                              
017100*---------------------------------------------------------------*         
017200 2000-INITIALIZE-AGE-TABLES.                                              
017300*---------------------------------------------------------------*         
017400     PERFORM 2100-INITIALIZE-ONE-WINDOW                                   
017500         VARYING WS-WIN-IDX FROM 1 BY 1                                   
017600         UNTIL WS-WIN-IDX > 2.                                            
017700*---------------------------------------------------------------*         
017800 2100-INITIALIZE-ONE-WINDOW.                                              
017900*---------------------------------------------------------------*         
018000     PERFORM 2200-INITIALIZE-ONE-AGE                                      
018100         VARYING WS-AGE-SUB FROM 1 BY 1                                   
018200         UNTIL WS-AGE-SUB > 100.                                          
018300*---------------------------------------------------------------*         
018400 2200-INITIALIZE-ONE-AGE.                                                 
018500*---------------------------------------------------------------*         
018600     MOVE WS-AGE-SUB TO WS-AGE-VALUE (WS-WIN-IDX, WS-AGE-SUB).            
018700     MOVE ZERO       TO WS-AGE-COUNT (WS-WIN-IDX, WS-AGE-SUB).            
018800*---------------------------------------------------------------*         
018900 3000-READ-DEATHS-STORE.                                                  
019000*---------------------------------------------------------------*         
019100     READ DEATHS-STORE                                                    
019200         AT END                                                           
019300             SET DEATHS-STORE-EOF TO TRUE                                 
019400     END-READ.                                                            
019500*---------------------------------------------------------------*         
019600 3100-PROCESS-DEATHS-STORE-RECORD.                                        
019700*---------------------------------------------------------------*         
019800     IF DTH-AGE >= 1 AND DTH-AGE <= 100                                   
019900         PERFORM 3200-ACCUMULATE-ONE-WINDOW                               
020000             VARYING WS-WIN-IDX FROM 1 BY 1                               
020100             UNTIL WS-WIN-IDX > 2                                         
020200     END-IF.                                                              
020300     PERFORM 3000-READ-DEATHS-STORE.                                      
020400*---------------------------------------------------------------*         
020500 3200-ACCUMULATE-ONE-WINDOW.                                              
020600*---------------------------------------------------------------*         
020700     IF DTH-DEATH-DATE >= EPI-WIN-START-DATE (WS-WIN-IDX)                 
020800         AND DTH-DEATH-DATE <= EPI-WIN-END-DATE (WS-WIN-IDX)              
020900         ADD 1 TO WS-AGE-COUNT (WS-WIN-IDX, DTH-AGE)                      
021000     END-IF.                                                              
021100*---------------------------------------------------------------*         
021200 4000-PRINT-DECES-PAR-AGE.                                                
021300*---------------------------------------------------------------*         
021400     PERFORM 4100-PRINT-ONE-AGE-LINE                                      
021500         VARYING WS-AGE-SUB FROM 1 BY 1                                   
021600         UNTIL WS-AGE-SUB > 100.                                          
021700     MOVE WS-FLU-TOTAL   TO TL1-FLU-TOTAL.                                
021800     MOVE WS-COVID-TOTAL TO TL1-COVID-TOTAL.                              
021900     MOVE TOTAL-LINE-1   TO NEXT-REPORT-LINE.                             
022000     PERFORM 9000-PRINT-REPORT-LINE.                                      
022100*---------------------------------------------------------------*         
022200 4100-PRINT-ONE-AGE-LINE.                                                 
022300*---------------------------------------------------------------*         
022400     MOVE WS-AGE-SUB               TO DL1-AGE.                            
022500     MOVE WS-AGE-COUNT (1, WS-AGE-SUB) TO DL1-FLU-COUNT.                  
022600     MOVE WS-AGE-COUNT (2, WS-AGE-SUB) TO DL1-COVID-COUNT.                
022700     ADD WS-AGE-COUNT (1, WS-AGE-SUB) TO WS-FLU-TOTAL.                    
022800     ADD WS-AGE-COUNT (2, WS-AGE-SUB) TO WS-COVID-TOTAL.                  
022900     MOVE DETAIL-LINE-1             TO NEXT-REPORT-LINE.                  
023000     PERFORM 9000-PRINT-REPORT-LINE.                                      
023100*---------------------------------------------------------------*         
023200 9000-PRINT-REPORT-LINE.                                                  
023300*---------------------------------------------------------------*         
023400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                             
023500         PERFORM 9100-PRINT-HEADING-LINES                                 
023600     END-IF.                                                              
023700     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.                      
023800     PERFORM 9120-WRITE-PRINT-LINE.                                       
023900*---------------------------------------------------------------*         
024000 9100-PRINT-HEADING-LINES.                                                
024100*---------------------------------------------------------------*         
024200     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.                    
024300     MOVE HEADING-LINE-1               TO PRINT-LINE.                     
024400     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
024500     MOVE HEADING-LINE-2              TO PRINT-LINE.                      
024600     PERFORM 9120-WRITE-PRINT-LINE.                                       
024700     MOVE HEADING-LINE-3              TO PRINT-LINE.                      
024800     PERFORM 9120-WRITE-PRINT-LINE.                                       
024900     MOVE HEADING-LINE-4              TO PRINT-LINE.                      
025000     PERFORM 9120-WRITE-PRINT-LINE.                                       
025100     ADD 1                            TO PAGE-COUNT.                      
025200     MOVE 4                           TO LINE-COUNT.                      
025300*---------------------------------------------------------------*         
025400 9110-WRITE-TOP-OF-PAGE.                                                  
025500*---------------------------------------------------------------*         
025600     WRITE PRINT-RECORD                                                   
025700         AFTER ADVANCING PAGE.                                            
025800     MOVE SPACE                       TO PRINT-LINE.                      
025900*---------------------------------------------------------------*         
026000 9120-WRITE-PRINT-LINE.                                                   
026100*---------------------------------------------------------------*         
026200     WRITE PRINT-RECORD                                                   
026300         AFTER ADVANCING LINE-SPACEING.                                   
026400     ADD LINE-SPACEING                TO LINE-COUNT.                      
026500     MOVE SPACE                       TO PRINT-LINE.                      
026600*---------------------------------------------------------------*         
026700 9800-CLOSE-FILES.                                                        
026800*---------------------------------------------------------------*         
026900     CLOSE DEATHS-STORE                                                   
027000           PRINT-FILE.                                                    
027100*---------------------------------------------------------------*         
027200 9900-ABORT-WINDOW-MISMATCH.                                              
027300*---------------------------------------------------------------*         
027400     DISPLAY 'DTHAGE - WINDOW DURATIONS DO NOT MATCH - ABORT'.            
027500     PERFORM 9800-CLOSE-FILES.                                            
027600     MOVE 16 TO RETURN-CODE.                                              
027700     STOP RUN.                                                            

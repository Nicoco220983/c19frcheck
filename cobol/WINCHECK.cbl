000100*===============================================================*         
000200* PROGRAM NAME:    WINCHECK                                               
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/29/22 R.FOURNIER     MORTCOMP-16 ORIGINAL BUILD - CALLED BY          
000900*                         EACH ANALYSIS PROGRAM TO CONFIRM THE            
001000*                         FLU AND COVID WINDOWS RUN THE SAME              
001100*                         NUMBER OF DAYS BEFORE ANY COUNTING IS           
001200*                         TRUSTED.                                        
001300* 11/19/99 T.MBEKI        Y2K-0442 WINDOW DATES CARRY 4-DIGIT             
001400*                         YEARS; NO CENTURY WINDOWING REQUIRED.           
001500* 05/21/07 L.OYELARAN     MORTCOMP-40 RETURN-CODE NOW SET AS WELL         
001600*                         AS THE LINKAGE SWITCH, SO A JCL STEP            
001700*                         CAN TEST COND CODES ON A BAD WINDOW.            
001800*---------------------------------------------------------------*         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.  WINCHECK.                                                   
002100 AUTHOR.  R. FOURNIER.                                                    
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002300 DATE-WRITTEN.  03/29/1992.                                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.  NON-CONFIDENTIAL.                                             
002600*===============================================================*         
002700 ENVIRONMENT DIVISION.                                                    
002800*---------------------------------------------------------------*         
002900 CONFIGURATION SECTION.                                                   
003000*---------------------------------------------------------------*         
003100 SOURCE-COMPUTER. IBM-3081.                                               
003200*---------------------------------------------------------------*         
003300 OBJECT-COMPUTER. IBM-3081.                                               
003400*---------------------------------------------------------------*         
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
003800*===============================================================*         
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100*---------------------------------------------------------------*         
004200 01  WS-DURATION-WORK-FIELDS.                                             
004300     05  WS-FIRST-DURATION          PIC S9(05) COMP.                      
004400     05  WS-THIS-DURATION           PIC S9(05) COMP.                      
004500     05  WS-DUR-SUB                 PIC S9(03) COMP VALUE 1.              
004600     05  WS-DUR-YEAR                PIC 9(04) COMP.                       
004700     05  WS-DUR-MONTH               PIC 9(02) COMP.                       
004800     05  WS-DUR-DAY                 PIC 9(02) COMP.                       
004900     05  WS-DUR-YEAR-MINUS-1        PIC 9(04) COMP.                       
005000     05  WS-DUR-DIV4                PIC 9(04) COMP.                       
005100     05  WS-DUR-DIV100              PIC 9(04) COMP.                       
005200     05  WS-DUR-DIV400              PIC 9(04) COMP.                       
005300     05  WS-DUR-DAY-NUMBER          PIC S9(09) COMP.                      
005400     05  WS-DUR-START-DAY-NUMBER    PIC S9(09) COMP.                      
005500     05  WS-DUR-END-DAY-NUMBER      PIC S9(09) COMP.                      
005600     05  WS-DUR-LEAP-SW             PIC X(01).                            
005700         88  WS-DUR-IS-LEAP                 VALUE 'Y'.                    
005800     05  WS-DUR-DIV-RESULT          PIC 9(04) COMP.                       
005900     05  WS-DUR-DIV-REMAINDER       PIC 9(04) COMP.                       
005950     05  FILLER                     PIC X(02).                            
006000*---------------------------------------------------------------*         
006100 01  WS-DATE-SPLIT-FIELDS.                                                
006200     05  WS-SPLIT-DATE              PIC X(10).                            
006300     05  WS-SPLIT-DATE-R REDEFINES WS-SPLIT-DATE.                         
006400         10  WS-SPLIT-YEAR          PIC X(04).                            
006500         10  FILLER                 PIC X(01).                            
006600         10  WS-SPLIT-MONTH         PIC X(02).                            
006700         10  FILLER                 PIC X(01).                            
006800         10  WS-SPLIT-DAY           PIC X(02).                            
006900*---------------------------------------------------------------*         
007000 01  WS-CUM-DAYS-DATA.                                                    
007100     05  WS-CUM-01                 PIC 9(03) VALUE 000.                   
007200     05  WS-CUM-02                 PIC 9(03) VALUE 031.                   
007300     05  WS-CUM-03                 PIC 9(03) VALUE 059.                   
007400     05  WS-CUM-04                 PIC 9(03) VALUE 090.                   
007500     05  WS-CUM-05                 PIC 9(03) VALUE 120.                   
007600     05  WS-CUM-06                 PIC 9(03) VALUE 151.                   
007700     05  WS-CUM-07                 PIC 9(03) VALUE 181.                   
007800     05  WS-CUM-08                 PIC 9(03) VALUE 212.                   
007900     05  WS-CUM-09                 PIC 9(03) VALUE 243.                   
008000     05  WS-CUM-10                 PIC 9(03) VALUE 273.                   
008100     05  WS-CUM-11                 PIC 9(03) VALUE 304.                   
008200     05  WS-CUM-12                 PIC 9(03) VALUE 334.                   
008250     05  FILLER                    PIC X(02).                             
008300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DATA.                        
008400     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).                           
008420     05  FILLER                    PIC X(02).                             
008500*---------------------------------------------------------------*         
008600 01  ERROR-DISPLAY-LINE.                                                  
008700     05  FILLER  PIC X(23) VALUE ' *** WINCHECK: WINDOW '.                
008800     05  DL-WINDOW-NAME             PIC X(16) VALUE SPACE.                
008900     05  FILLER  PIC X(21) VALUE ' DURATION MISMATCH **'.                 
009000 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE                    
009100                                    PIC X(60).                            
009200*===============================================================*         
009300 LINKAGE SECTION.                                                         
009400 COPY EPIWIN.                                                             
009500 01  LK-WINDOWS-OK-SWITCH           PIC X(01).                            
009600     88  LK-WINDOWS-OK                      VALUE 'Y'.                    
009700     88  LK-WINDOWS-BAD                     VALUE 'N'.                    
009800*===============================================================*         
009900 PROCEDURE DIVISION USING EPI-WINDOW-DATA, LK-WINDOWS-OK-SWITCH.          
010000*---------------------------------------------------------------*         
010100 0000-MAIN-ROUTINE.                                                       
010200*---------------------------------------------------------------*         
010300     SET LK-WINDOWS-OK TO TRUE.                                           
010400     MOVE ZERO TO WS-FIRST-DURATION.                                      
010500     PERFORM 1000-CHECK-DURATIONS                                         
010600         VARYING WS-DUR-SUB FROM 1 BY 1                                   
010700         UNTIL WS-DUR-SUB > 2.                                            
010800     IF LK-WINDOWS-BAD                                                    
010900         MOVE RETURN-CODE TO RETURN-CODE                                  
011000         MOVE 16 TO RETURN-CODE                                           
011100     END-IF.                                                              
011200     GOBACK.                                                              
011300*---------------------------------------------------------------*         
011400 1000-CHECK-DURATIONS.                                                    
011500*---------------------------------------------------------------*         
011600     MOVE EPI-WIN-START-DATE (WS-DUR-SUB) TO WS-SPLIT-DATE.               
011700     PERFORM 2000-COMPUTE-DAY-NUMBER.                                     
011800     MOVE WS-DUR-DAY-NUMBER TO WS-DUR-START-DAY-NUMBER.                   
011900     MOVE EPI-WIN-END-DATE (WS-DUR-SUB) TO WS-SPLIT-DATE.                 
012000     PERFORM 2000-COMPUTE-DAY-NUMBER.                                     
012100     MOVE WS-DUR-DAY-NUMBER TO WS-DUR-END-DAY-NUMBER.                     
012200     SUBTRACT WS-DUR-START-DAY-NUMBER FROM WS-DUR-END-DAY-NUMBER          
012300         GIVING WS-THIS-DURATION.                                         
012400     IF WS-DUR-SUB = 1                                                    
012500         MOVE WS-THIS-DURATION TO WS-FIRST-DURATION                       
012600     ELSE                                                                 
012700         IF WS-THIS-DURATION NOT = WS-FIRST-DURATION                      
012800             SET LK-WINDOWS-BAD TO TRUE                                   
012900             MOVE EPI-WIN-NAME (WS-DUR-SUB) TO DL-WINDOW-NAME             
013000             DISPLAY ERROR-DISPLAY-LINE                                   
013100         END-IF                                                           
013200     END-IF.                                                              
013300*---------------------------------------------------------------*         
013400 2000-COMPUTE-DAY-NUMBER.                                                 
013500*---------------------------------------------------------------*         
013600     MOVE WS-SPLIT-YEAR  TO WS-DUR-YEAR.                                  
013700     MOVE WS-SPLIT-MONTH TO WS-DUR-MONTH.                                 
013800     MOVE WS-SPLIT-DAY   TO WS-DUR-DAY.                                   
013900     SUBTRACT 1 FROM WS-DUR-YEAR GIVING WS-DUR-YEAR-MINUS-1.              
014000     DIVIDE WS-DUR-YEAR-MINUS-1 BY 4   GIVING WS-DUR-DIV4.                
014100     DIVIDE WS-DUR-YEAR-MINUS-1 BY 100 GIVING WS-DUR-DIV100.              
014200     DIVIDE WS-DUR-YEAR-MINUS-1 BY 400 GIVING WS-DUR-DIV400.              
014300     COMPUTE WS-DUR-DAY-NUMBER =                                          
014400         (WS-DUR-YEAR-MINUS-1 * 365)                                      
014500         + WS-DUR-DIV4 - WS-DUR-DIV100 + WS-DUR-DIV400                    
014600         + WS-CUM-DAYS (WS-DUR-MONTH)                                     
014700         + WS-DUR-DAY.                                                    
014800     PERFORM 2100-CHECK-LEAP-YEAR.                                        
014900     IF WS-DUR-IS-LEAP AND WS-DUR-MONTH > 2                               
015000         ADD 1 TO WS-DUR-DAY-NUMBER                                       
015100     END-IF.                                                              
015200*---------------------------------------------------------------*         
015300 2100-CHECK-LEAP-YEAR.                                                    
015400*---------------------------------------------------------------*         
015500     MOVE 'N' TO WS-DUR-LEAP-SW.                                          
015600     DIVIDE WS-DUR-YEAR BY 4 GIVING WS-DUR-DIV-RESULT                     
015700         REMAINDER WS-DUR-DIV-REMAINDER.                                  
015800     IF WS-DUR-DIV-REMAINDER = 0                                          
015900         MOVE 'Y' TO WS-DUR-LEAP-SW                                       
016000         DIVIDE WS-DUR-YEAR BY 100 GIVING WS-DUR-DIV-RESULT               
016100             REMAINDER WS-DUR-DIV-REMAINDER                               
016200         IF WS-DUR-DIV-REMAINDER = 0                                      
016300             MOVE 'N' TO WS-DUR-LEAP-SW                                   
016400             DIVIDE WS-DUR-YEAR BY 400 GIVING WS-DUR-DIV-RESULT           
016500                 REMAINDER WS-DUR-DIV-REMAINDER                           
016600             IF WS-DUR-DIV-REMAINDER = 0                                  
016700                 MOVE 'Y' TO WS-DUR-LEAP-SW                               
016800             END-IF                                                       
016900         END-IF                                                           
017000     END-IF.                                                              

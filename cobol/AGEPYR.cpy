000100*===============================================================*         
000200* COPYBOOK:  AGEPYR                                                       
000300* AGE-PYRAMID ROW: POPULATION BY AGE FOR ONE REFERENCE YEAR.              
000400* USED BOTH AS THE PRE-EXTRACTED INSEE INPUT LAYOUT AND AS THE            
000500* AGES STORE RECORD (REPLACES THE FORMER SQL TABLE "AGES").               
000600*---------------------------------------------------------------*         
000700* 03/18/22 R.FOURNIER  MORTCOMP-14  ORIGINAL LAYOUT.                      
000800*---------------------------------------------------------------*         
000900 01  AGE-PYRAMID-RECORD.                                                  
001000     05  AGEPYR-YEAR                PIC 9(04).                            
001100     05  AGEPYR-YEAR-R REDEFINES AGEPYR-YEAR                              
001200                                    PIC X(04).                            
001300     05  AGEPYR-AGE                 PIC 9(03).                            
001400     05  AGEPYR-COUNT               PIC 9(09).                            
001500     05  FILLER                     PIC X(10).                            

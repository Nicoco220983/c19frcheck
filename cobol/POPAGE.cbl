000100*===============================================================*         
000200* PROGRAM NAME:    POPAGE                                                 
000300* ORIGINAL AUTHOR: R. FOURNIER                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/15/22 R.FOURNIER     MORTCOMP-23 ORIGINAL BUILD - POPULATION         
000900*                         PAR AGE REPORT, AGES 1 THRU 100, 2017           
001000*                         PYRAMID SIDE BY SIDE WITH THE 2020              
001100*                         PYRAMID.                                        
001200* 11/19/99 T.MBEKI        Y2K-0442 N/A - NO 2-DIGIT YEAR ZONES ON         
001300*                         THIS PROGRAM'S OWN STORAGE, REVIEWED.           
001310* 08/11/04 K.ADEYEMI      MORTCOMP-29 CORRECTED THE PAGE-BREAK SO         
001320*                         AGE 100 NO LONGER PRINTS ALONE AT THE TOP       
001330*                         OF A NEW PAGE (LINE-COUNT TEST WAS OFF          
001340*                         BY ONE).                                        
001400* 04/09/22 R.FOURNIER     MORTCOMP-21 SWITCHED THE DETAIL-LINE            
001500*                         COUNT ITEMS OVER TO THE SHARED RPTEDIT          
001600*                         COPYBOOK.                                       
001700*---------------------------------------------------------------*         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.  POPAGE.                                                     
002000 AUTHOR.  R. FOURNIER.                                                    
002100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002200 DATE-WRITTEN.  04/15/1992.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.  NON-CONFIDENTIAL.                                             
002500*===============================================================*         
002600 ENVIRONMENT DIVISION.                                                    
002700*---------------------------------------------------------------*         
002800 CONFIGURATION SECTION.                                                   
002900*---------------------------------------------------------------*         
003000 SOURCE-COMPUTER. IBM-3081.                                               
003100*---------------------------------------------------------------*         
003200 OBJECT-COMPUTER. IBM-3081.                                               
003300*---------------------------------------------------------------*         
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
003700*---------------------------------------------------------------*         
003800 INPUT-OUTPUT SECTION.                                                    
003900*---------------------------------------------------------------*         
004000 FILE-CONTROL.                                                            
004100     SELECT AGES-STORE ASSIGN TO AGESTORE                                 
004200       ORGANIZATION IS SEQUENTIAL                                         
004300       FILE STATUS AGES-STORE-STATUS.                                     
004400*                                                                         
004500     SELECT PRINT-FILE ASSIGN TO RPTPOPA.                                 
004600*===============================================================*         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*---------------------------------------------------------------*         
005000 FD  AGES-STORE.                                                          
005100 01  AGES-STORE-RECORD              PIC X(26).                            
005200*---------------------------------------------------------------*         
005300 FD  PRINT-FILE                                                           
005400         RECORDING MODE IS F.                                             
005500 01  PRINT-RECORD.                                                        
005600     05  PRINT-LINE                 PIC X(80).                            
005700*===============================================================*         
005800 WORKING-STORAGE SECTION.                                                 
005850*---------------------------------------------------------------*         
005860 77  WS-PRINT-LINES-WRITTEN         PIC S9(05) COMP VALUE 0.              
005900*---------------------------------------------------------------*         
006000 01  WS-PYRAMID-ROW.                                                      
006100     COPY AGEPYR.                                                         
006200 01  WS-PYRAMID-ROW-ALT REDEFINES WS-PYRAMID-ROW                          
006300                                    PIC X(26).                            
006400*---------------------------------------------------------------*         
006500 01  REPORT-LINES.                                                        
006600*---------------------------------------------------------------*         
006700     05  NEXT-REPORT-LINE           PIC X(80).                            
006800     05  NEXT-REPORT-LINE-R REDEFINES NEXT-REPORT-LINE.                   
006900         10  NRL-LEFT-HALF          PIC X(40).                            
007000         10  NRL-RIGHT-HALF         PIC X(40).                            
007100*---------------------------------------------------------------*         
007200     05  DETAIL-LINE-1.                                                   
007300         10  DL1-AGE                PIC ZZ9.                              
007400         10  FILLER                 PIC X(05) VALUE SPACE.                
007500         10  DL1-POP-17             PIC X(07).                            
007600         10  FILLER                 PIC X(10) VALUE SPACE.                
007700         10  DL1-POP-20             PIC X(07).                            
007800         10  FILLER                 PIC X(40) VALUE SPACE.                
007900*---------------------------------------------------------------*         
008000     05  TOTAL-LINE-1.                                                    
008100         10  FILLER                 PIC X(13)                             
008200                                    VALUE 'GRAND TOTALS '.                
008300         10  FILLER                 PIC X(05) VALUE SPACE.                
008400         10  TL1-POP-17-TOTAL       PIC ZZZ,ZZZ,ZZ9.                      
008500         10  FILLER                 PIC X(04) VALUE SPACE.                
008600         10  TL1-POP-20-TOTAL       PIC ZZZ,ZZZ,ZZ9.                      
008700*---------------------------------------------------------------*         
008800     05  HEADING-LINE-1.                                                  
008900         10  FILLER                 PIC X(30)                             
009000             VALUE '  POPULATION PAR AGE  '.                              
009100         10  FILLER                 PIC X(05) VALUE 'PAGE:'.              
009200         10  HL1-PAGE-NUM           PIC ZZZZ9.                            
009300         10  FILLER                 PIC X(40) VALUE SPACE.                
009400*---------------------------------------------------------------*         
009500     05  HEADING-LINE-2.                                                  
009600         10  FILLER                 PIC X(09) VALUE SPACE.                
009700         10  FILLER                 PIC X(17)                             
009800             VALUE '    INSEE 2017   '.                                   
009900         10  FILLER                 PIC X(15) VALUE SPACE.                
010000         10  FILLER                 PIC X(17)                             
010100             VALUE '    INSEE 2020   '.                                   
010200*---------------------------------------------------------------*         
010300     05  HEADING-LINE-3.                                                  
010400         10  FILLER                 PIC X(03) VALUE 'AGE'.                
010500         10  FILLER                 PIC X(05) VALUE SPACE.                
010600         10  FILLER                 PIC X(10) VALUE '    POPUL '.         
010700         10  FILLER                 PIC X(10) VALUE SPACE.                
010800         10  FILLER                 PIC X(10) VALUE '    POPUL '.         
010900*---------------------------------------------------------------*         
011000     05  HEADING-LINE-4.                                                  
011100         10  FILLER                 PIC X(03) VALUE '---'.                
011200         10  FILLER                 PIC X(05) VALUE SPACE.                
011300         10  FILLER                 PIC X(10) VALUE '    ----- '.         
011400         10  FILLER                 PIC X(10) VALUE SPACE.                
011500         10  FILLER                 PIC X(10) VALUE '    ----- '.         
011600     COPY PRINTCTL.                                                       
011700*---------------------------------------------------------------*         
011800 01  WS-SWITCHES-MISC-FIELDS.                                             
011900     05  AGES-STORE-STATUS          PIC X(02).                            
012000         88  AGES-STORE-OK                 VALUE '00'.                    
012100         88  AGES-STORE-EOF                VALUE '10'.                    
012150     05  FILLER                     PIC X(02).                            
012200 01  WS-SWITCHES-MISC-FIELDS-R REDEFINES WS-SWITCHES-MISC-FIELDS          
012300                                    PIC X(04).                            
012400*---------------------------------------------------------------*         
012500 01  WS-SUBSCRIPT-FIELDS.                                                 
012600     05  WS-AGE-SUB                 PIC S9(03) COMP.                      
012650     05  FILLER                     PIC X(02).                            
012700*---------------------------------------------------------------*         
012800* EDITED COUNT WORK AREAS - ONE PER WINDOW - BUILT FROM THE               
012900* SHOP'S SHARED RPTEDIT COPYBOOK SO A FUTURE CHANGE TO THE                
013000* COUNT PICTURE IS MADE IN ONE PLACE FOR ALL FOUR REPORTS.                
013100*---------------------------------------------------------------*         
013200     COPY RPTEDIT REPLACING                                               
013300         ==RPTEDIT-COUNT-FIELD==   BY ==WS-EDIT-POP-17-CNT==              
013400         ==RPTEDIT-COUNT-FIELD-R== BY ==WS-EDIT-POP-17-CNT-R==            
013500         ==RPTEDIT-RATE-FIELD==    BY ==WS-EDIT-POP-17-RATE==.            
013600*---------------------------------------------------------------*         
013700     COPY RPTEDIT REPLACING                                               
013800         ==RPTEDIT-COUNT-FIELD==   BY ==WS-EDIT-POP-20-CNT==              
013900         ==RPTEDIT-COUNT-FIELD-R== BY ==WS-EDIT-POP-20-CNT-R==            
014000         ==RPTEDIT-RATE-FIELD==    BY ==WS-EDIT-POP-20-RATE==.            
014100*---------------------------------------------------------------*         
014200 01  WS-POPULATION-FIELDS.                                                
014300     05  WS-POP-17 OCCURS 100 TIMES PIC S9(09) COMP.                      
014400     05  WS-POP-20 OCCURS 100 TIMES PIC S9(09) COMP.                      
014450     05  FILLER                     PIC X(02).                            
014500*---------------------------------------------------------------*         
014600 01  WS-TOTAL-FIELDS.                                                     
014700     05  WS-POP-17-TOTAL            PIC S9(11) COMP VALUE 0.              
014800     05  WS-POP-20-TOTAL            PIC S9(11) COMP VALUE 0.              
014850     05  FILLER                     PIC X(02).                            
014900*===============================================================*         
015000 PROCEDURE DIVISION.                                                      
015100*---------------------------------------------------------------*         
015200 0000-MAIN-PROCESSING.                                                    
015300*---------------------------------------------------------------*         
015400     DISPLAY 'POPAGE - POPULATION PAR AGE ANALYSIS STARTED'.              
015500     PERFORM 1000-OPEN-FILES.                                             
015600     PERFORM 2000-INITIALIZE-POPULATION-TABLES.                           
015700     PERFORM 3000-READ-AGES-STORE.                                        
015800     PERFORM 3100-PROCESS-AGES-STORE-RECORD                               
015900         UNTIL AGES-STORE-EOF.                                            
016000     PERFORM 4000-PRINT-POPULATION-PAR-AGE.                               
016050     DISPLAY 'POPAGE - PRINT LINES WRITTEN: '                             
016070         WS-PRINT-LINES-WRITTEN.                                          
016100     PERFORM 9800-CLOSE-FILES.                                            
016200     GOBACK.                                                              
016300*---------------------------------------------------------------*         
016400 1000-OPEN-FILES.                                                         
016500*---------------------------------------------------------------*         
016600     OPEN INPUT  AGES-STORE                                               
016700          OUTPUT PRINT-FILE.                                              
016800     IF NOT AGES-STORE-OK                                                 
016900         DISPLAY 'AGES STORE OPEN STATUS: ' AGES-STORE-STATUS             
017000     END-IF.                                                              
017100*---------------------------------------------------------------*         
017200 2000-INITIALIZE-POPULATION-TABLES.                                       
017300*---------------------------------------------------------------*         
017400     PERFORM 2100-INITIALIZE-ONE-AGE                                      
017500         VARYING WS-AGE-SUB FROM 1 BY 1                                   
017600         UNTIL WS-AGE-SUB > 100.                                          
017700*---------------------------------------------------------------*         
017800 2100-INITIALIZE-ONE-AGE.                                                 
017900*---------------------------------------------------------------*         
018000     MOVE ZERO TO WS-POP-17 (WS-AGE-SUB).                                 
018100     MOVE ZERO TO WS-POP-20 (WS-AGE-SUB).                                 
018200*---------------------------------------------------------------*         
018300 3000-READ-AGES-STORE.                                                    
018400*---------------------------------------------------------------*         
018500     READ AGES-STORE                                                      
018600         AT END                                                           
018700             SET AGES-STORE-EOF TO TRUE                                   
018800         NOT AT END                                                       
018900             MOVE AGES-STORE-RECORD TO WS-PYRAMID-ROW                     
019000     END-READ.                                                            
019100*---------------------------------------------------------------*         
019200 3100-PROCESS-AGES-STORE-RECORD.                                          
019300*---------------------------------------------------------------*         
019400     IF AGEPYR-AGE >= 1 AND AGEPYR-AGE <= 100                             
019500         IF AGEPYR-YEAR = 2017                                            
019600             ADD AGEPYR-COUNT TO WS-POP-17 (AGEPYR-AGE)                   
019700         ELSE                                                             
019800             IF AGEPYR-YEAR = 2020                                        
019900                 ADD AGEPYR-COUNT TO WS-POP-20 (AGEPYR-AGE)               
020000             END-IF                                                       
020100         END-IF                                                           
020200     END-IF.                                                              
020300     PERFORM 3000-READ-AGES-STORE.                                        
020400*---------------------------------------------------------------*         
020500 4000-PRINT-POPULATION-PAR-AGE.                                           
020600*---------------------------------------------------------------*         
020700     PERFORM 4100-PRINT-ONE-AGE-LINE                                      
020800         VARYING WS-AGE-SUB FROM 1 BY 1                                   
020900         UNTIL WS-AGE-SUB > 100.                                          
021000     MOVE WS-POP-17-TOTAL TO TL1-POP-17-TOTAL.                            
021100     MOVE WS-POP-20-TOTAL TO TL1-POP-20-TOTAL.                            
021200     MOVE TOTAL-LINE-1    TO NEXT-REPORT-LINE.                            
021300     PERFORM 9000-PRINT-REPORT-LINE.                                      
021400*---------------------------------------------------------------*         
021500 4100-PRINT-ONE-AGE-LINE.                                                 
021600*---------------------------------------------------------------*         
021700     MOVE WS-AGE-SUB           TO DL1-AGE.                                
021800     MOVE WS-POP-17 (WS-AGE-SUB) TO WS-EDIT-POP-17-CNT.                   
021900     MOVE WS-POP-20 (WS-AGE-SUB) TO WS-EDIT-POP-20-CNT.                   
022000     MOVE WS-EDIT-POP-17-CNT-R TO DL1-POP-17.                             
022100     MOVE WS-EDIT-POP-20-CNT-R TO DL1-POP-20.                             
022200     ADD WS-POP-17 (WS-AGE-SUB) TO WS-POP-17-TOTAL.                       
022300     ADD WS-POP-20 (WS-AGE-SUB) TO WS-POP-20-TOTAL.                       
022400     MOVE DETAIL-LINE-1         TO NEXT-REPORT-LINE.                      
022500     PERFORM 9000-PRINT-REPORT-LINE.                                      
022600*---------------------------------------------------------------*         
022700 9000-PRINT-REPORT-LINE.                                                  
022800*---------------------------------------------------------------*         
022900     IF LINE-COUNT GREATER THAN LINES-ON-PAGE                             
023000         PERFORM 9100-PRINT-HEADING-LINES                                 
023100     END-IF.                                                              
023200     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.                      
023300     PERFORM 9120-WRITE-PRINT-LINE.                                       
023400*---------------------------------------------------------------*         
023500 9100-PRINT-HEADING-LINES.                                                
023600*---------------------------------------------------------------*         
023700     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.                    
023800     MOVE HEADING-LINE-1               TO PRINT-LINE.                     
023900     PERFORM 9110-WRITE-TOP-OF-PAGE.                                      
024000     MOVE HEADING-LINE-2              TO PRINT-LINE.                      
024100     PERFORM 9120-WRITE-PRINT-LINE.                                       
024200     MOVE HEADING-LINE-3              TO PRINT-LINE.                      
024300     PERFORM 9120-WRITE-PRINT-LINE.                                       
024400     MOVE HEADING-LINE-4              TO PRINT-LINE.                      
024500     PERFORM 9120-WRITE-PRINT-LINE.                                       
024600     ADD 1                            TO PAGE-COUNT.                      
024700     MOVE 4                           TO LINE-COUNT.                      
024800*---------------------------------------------------------------*         
024900 9110-WRITE-TOP-OF-PAGE.                                                  
025000*---------------------------------------------------------------*         
025100     WRITE PRINT-RECORD                                                   
025200         AFTER ADVANCING PAGE.                                            
025300     MOVE SPACE                       TO PRINT-LINE.                      
025400*---------------------------------------------------------------*         
025500 9120-WRITE-PRINT-LINE.                                                   
025600*---------------------------------------------------------------*         
025700     WRITE PRINT-RECORD                                                   
025800         AFTER ADVANCING LINE-SPACEING.                                   
025850     ADD 1                            TO WS-PRINT-LINES-WRITTEN.          
025900     ADD LINE-SPACEING                TO LINE-COUNT.                      
026000     MOVE SPACE                       TO PRINT-LINE.                      
026100*---------------------------------------------------------------*         
026200 9800-CLOSE-FILES.                                                        
026300*---------------------------------------------------------------*         
026400     CLOSE AGES-STORE                                                     
026500           PRINT-FILE.                                                    

000100*===============================================================*         
000200* COPYBOOK:  DTHIN                                                        
000300* RAW CIVIL-REGISTRY DEATH LINE, AS RECEIVED FROM INSEE.                  
000400* ONLY THE SEX CODE, BIRTH DATE AND DEATH DATE ZONES ARE USED;            
000500* EVERYTHING ELSE ON THE LINE IS FILLER.                                  
000600*---------------------------------------------------------------*         
000700* 03/11/22 R.FOURNIER  MORTCOMP-12  ORIGINAL LAYOUT.                      
000800* 04/02/22 R.FOURNIER  MORTCOMP-18  ADDED DATE-PARTS REDEFINES            
000900*                      SO DEIMPORT CAN TEST YEAR/MONTH/DAY                
001000*                      ZONES WITHOUT UNSTRING.                            
001100*---------------------------------------------------------------*         
001200 01  DTH-INPUT-RECORD.                                                    
001300     05  DTH-IN-FILLER-1            PIC X(80).                            
001400     05  DTH-IN-SEX-CODE            PIC X(01).                            
001500     05  DTH-IN-BIRTH-DATE          PIC X(08).                            
001600     05  DTH-IN-BIRTH-DATE-R REDEFINES DTH-IN-BIRTH-DATE.                 
001700         10  DTH-IN-BIRTH-YEAR      PIC X(04).                            
001800         10  DTH-IN-BIRTH-MONTH     PIC X(02).                            
001900         10  DTH-IN-BIRTH-DAY       PIC X(02).                            
002000     05  DTH-IN-FILLER-2            PIC X(65).                            
002100     05  DTH-IN-DEATH-DATE          PIC X(08).                            
002200     05  DTH-IN-DEATH-DATE-R REDEFINES DTH-IN-DEATH-DATE.                 
002300         10  DTH-IN-DEATH-YEAR      PIC X(04).                            
002400         10  DTH-IN-DEATH-MONTH     PIC X(02).                            
002500         10  DTH-IN-DEATH-DAY       PIC X(02).                            
002600     05  DTH-IN-FILLER-3            PIC X(38).                            

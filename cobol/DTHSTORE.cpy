000100*===============================================================*         
000200* COPYBOOK:  DTHSTORE                                                     
000300* PARSED DEATH RECORD, AS WRITTEN TO THE DEATHS STORE BY DEIMPORT         
000400* AND READ BACK BY THE ANALYSIS PROGRAMS (DTHDATE/DTHAGE/MORTAGE).        
000500* REPLACES THE FORMER SQL TABLE "DECES".                                  
000600*---------------------------------------------------------------*         
000700* 03/11/22 R.FOURNIER  MORTCOMP-12  ORIGINAL LAYOUT.                      
000800* 04/02/22 R.FOURNIER  MORTCOMP-18  ADDED DATE-PARTS REDEFINES.           
000900*---------------------------------------------------------------*         
001000 01  DTH-STORED-RECORD.                                                   
001100     05  DTH-SEX                    PIC X(01).                            
001200     05  DTH-BIRTH-DATE             PIC X(10).                            
001300     05  DTH-BIRTH-DATE-R REDEFINES DTH-BIRTH-DATE.                       
001400         10  DTH-BD-YEAR            PIC X(04).                            
001500         10  FILLER                 PIC X(01).                            
001600         10  DTH-BD-MONTH           PIC X(02).                            
001700         10  FILLER                 PIC X(01).                            
001800         10  DTH-BD-DAY             PIC X(02).                            
001900     05  DTH-DEATH-DATE             PIC X(10).                            
002000     05  DTH-DEATH-DATE-R REDEFINES DTH-DEATH-DATE.                       
002100         10  DTH-DD-YEAR            PIC X(04).                            
002200         10  FILLER                 PIC X(01).                            
002300         10  DTH-DD-MONTH           PIC X(02).                            
002400         10  FILLER                 PIC X(01).                            
002500         10  DTH-DD-DAY             PIC X(02).                            
002600     05  DTH-AGE                    PIC 9(03).                            
002700     05  FILLER                     PIC X(06).                            
